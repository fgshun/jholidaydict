000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR JH HOLIDAY TABLE  *
000400*    (IN-MEMORY TABLE AND OUTPUT RECORD)   *
000500*     USES HOL-DATE9 AS ASCENDING KEY      *
000600********************************************
000700*  MAX TABLE SIZE 6,000 ENTRIES * 46 BYTES = 276,000 BYTES.
000800*
000900* ONE ENTRY PER CALENDAR DATE THAT CARRIES A HOLIDAY OR A DERIVED
001000* REST DAY.  JHBUILD FILLS AND KEEPS THIS TABLE IN HOL-DATE9 ORDER AS
001100* IT BUILDS IT (SEE CC010-TABLE-UPSERT); JH000 WRITES IT OUT AS THE
001200* HOLIDAYS FILE; JHRGSTR PRINTS IT WITH THE YEAR CONTROL BREAK;
001300* JHLOOKP DOES THE SEARCH ALL BINARY LOOKUP AGAINST IT.
001400*
001500* 21/01/26 VBC - CREATED.
001600* 28/01/26 VBC - ADDED HOL-ENTRY-TYPE SO DERIVED REST DAYS CAN BE TOLD
001700*                APART FROM NAMED/ONE-OFF HOLIDAYS WITHOUT A 2ND PASS.
001800*
001900 01  JH-HOLIDAY-TABLE.
002000     03  JH-HOLIDAY-COUNT          PIC 9(4)   COMP.
002100     03  FILLER                    PIC X(04).
002200     03  JH-HOLIDAY-ENTRY          OCCURS 1 TO 6000 TIMES
002300                                    DEPENDING ON JH-HOLIDAY-COUNT
002400                                    ASCENDING KEY IS HOL-DATE9
002500                                    INDEXED BY HOL-IDX.
002600         05  HOL-DATE.
002700             07  HOL-YEAR          PIC 9(04).
002800             07  HOL-MONTH         PIC 9(02).
002900             07  HOL-DAY           PIC 9(02).
003000         05  HOL-DATE9  REDEFINES HOL-DATE
003100                                   PIC 9(08).
003200         05  HOL-NAME              PIC X(30).
003300         05  HOL-ENTRY-TYPE        PIC X(01).
003400             88  HOL-TYPE-NAMED            VALUE "N".
003500             88  HOL-TYPE-ONE-OFF          VALUE "O".
003600             88  HOL-TYPE-DERIVED          VALUE "D".
003700         05  FILLER                PIC X(07).
003800*
