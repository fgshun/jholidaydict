000100 IDENTIFICATION          DIVISION.
000200 PROGRAM-ID.             JHBUILD.
000300*
000400 AUTHOR.                 VINCENT B COEN FBCS FIDM FIDPM.
000500 INSTALLATION.           APPLEWOOD COMPUTERS.
000600 DATE-WRITTEN.           21/01/26.
000700 DATE-COMPILED.
000800 SECURITY.               COPYRIGHT (C) 2026 APPLEWOOD COMPUTERS.
000900*                        RELEASED UNDER THE GNU GPL V3 - SEE ACAS
001000*                        DOCUMENTATION FOR THE FULL LICENCE TEXT.
001100*
001200*    ---------------------------------------------------------
001300*    CHANGE  LOG
001400*    ---------------------------------------------------------
001500*    21/01/26 VBC - 1.00.00  CREATED.  HOLIDAY RULE ENGINE, CALLED
001600*                             BY JH000, BUILDS JH-HOLIDAY-TABLE FOR
001700*                             THE RANGE PASSED IN LK-PRM-MIN/MAX.
001800*    28/01/26 VBC - 1.00.01  ADDED HOL-ENTRY-TYPE TO THE TABLE SO
001900*                             BB050 CAN TELL A NAMED/ONE-OFF HOLIDAY
002000*                             FROM A DERIVED REST DAY WITHOUT A 2ND
002100*                             PASS OVER THE OUTPUT.
002200*    04/02/26 VBC - 1.00.02  2020 ONE-YEAR EXCEPTIONS FOR UMI-NO-HI,
002300*                             YAMA-NO-HI AND SUPOTSU-NO-HI ADDED FOR
002400*                             THE (NOW CANCELLED) TOKYO GAMES - SEE
002500*                             BB020.  REQUEST JH-014.
002600*    11/02/26 VBC - 1.00.03  Y2K NOTE - ALL DATES HELD CCYYMMDD
002700*                             THROUGHOUT, NO 2-DIGIT YEAR ANYWHERE
002800*                             IN THIS PROGRAM, SO NO CENTURY WINDOW
002900*                             IS NEEDED HERE.
003000*    19/03/99 VBC - 1.00.04  (RETRO-FIT) CONFIRMED ABOVE AFTER THE
003100*                             GROUP Y2K AUDIT - NO CHANGE REQUIRED.
003200*    02/05/26 VBC - 1.00.05  EQUINOX MINUTE-STEPPING REWORKED TO USE
003300*                             COMP-3 S9(13)V9(5) THROUGHOUT AFTER A
003400*                             ROUNDING QUERY ON THE 2121 VERNAL DATE.
003450*    19/06/26 VBC - 1.00.06  BB032 WAS PICKING UP WS-EQUINOX-INSTANT
003460*                             WHEREVER BB031 LEFT IT (I.E. ALREADY
003470*                             WALKED PAST THE RANGE MINIMUM), SO THE
003480*                             FORWARD PASS RE-EMITTED EVERY YEAR THE
003490*                             BACKWARD PASS HAD ALREADY DONE, WITH A
003491*                             ONE-DAY SLIP ON SOME YEARS - DUPLICATE
003492*                             SHUNBUN-NO-HI ROWS ON A 1960 TEST RUN.
003493*                             ADDED WS-EQUINOX-REF-INSTANT TO HOLD
003494*                             THE TRUE REFERENCE POINT ACROSS THE
003495*                             BB031 CALL - REQUEST JH-027.
003496*    03/07/26 VBC - 1.00.07  BB021 TENNOTANJOBI WINDOW WAS TESTING
003497*                             THE UN-MOVED 29/04 CANDIDATE AGAINST
003498*                             DTT AND AGAIN AGAINST D04, SO IT NEVER
003499*                             CHECKED THE MOVED 23/12 CANDIDATE
003500*                             AGAINST THE UPPER BOUND - SPURIOUS
003501*                             TENNOTANJOBI AT 23/12/2019 IN THE
003502*                             ABDICATION YEAR.  REWORKED TO TEST
003503*                             EACH WINDOW'S OWN CANDIDATE AND ADDED
003504*                             WS-TENNO-SWITCH SO A YEAR THAT FALLS
003505*                             IN THE GAP GETS NO HOLIDAY AT ALL -
003506*                             REQUEST JH-029.
003550*    ---------------------------------------------------------
003600*
003700 ENVIRONMENT             DIVISION.
003800 CONFIGURATION           SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*
004200 DATA                    DIVISION.
004300 WORKING-STORAGE         SECTION.
004400*
004500 01  WS-JHBUILD-SWITCHES.
004600     03  WS-EOF-SWITCH          PIC X(01)   VALUE "N".
004700         88  JH-EOF                     VALUE "Y".
004800     03  WS-IN-BASE-SWITCH      PIC X(01)   VALUE "N".
004900         88  JH-IN-BASE-TABLE           VALUE "Y".
004950     03  WS-TENNO-SWITCH        PIC X(01)   VALUE "Y".
004960         88  WS-TENNO-VALID                 VALUE "Y".
004970         88  WS-TENNO-INVALID               VALUE "N".
005000     03  FILLER                 PIC X(05).
005100*
005200 77  WS-CALC-YEAR               PIC 9(4)    COMP.
005300 77  WS-CALC-MONTH              PIC 9(2)    COMP.
005400 77  WS-CALC-DAY                PIC 9(2)    COMP.
005500 77  WS-MAX-YEAR                PIC 9(4)    COMP.
005600 77  WS-SUB                     PIC 9(4)    COMP.
005700 77  WS-WEEKDAY-STD             PIC 9(1)    COMP.
005800 77  WS-WEEKDAY-MON             PIC 9(1)    COMP.
005900 77  WS-NTH-MONDAY-DAY          PIC 9(2)    COMP.
006000 77  WS-N-VALUE                 PIC 9(1)    COMP.
006100 77  WS-TEMP-1                  PIC S9(9)   COMP.
006200 77  WS-TEMP-2                  PIC S9(9)   COMP.
006300 77  WS-JDN                     PIC S9(9)   COMP.
006400 77  WS-JDN-A                   PIC S9(9)   COMP.
006500 77  WS-JDN-B                   PIC S9(9)   COMP.
006600 77  WS-JDN-C                   PIC S9(9)   COMP.
006700 77  WS-JDN-D                   PIC S9(9)   COMP.
006800 77  WS-JDN-E                   PIC S9(9)   COMP.
006900 77  WS-JDN-M                   PIC S9(9)   COMP.
007000 77  WS-JDN-Y                   PIC S9(9)   COMP.
007100 77  WS-EFF-JDN-MIN             PIC S9(9)   COMP.
007200 77  WS-UPSERT-NAME             PIC X(30).
007300 77  WS-UPSERT-TYPE             PIC X(01).
007400 77  WS-FOUND-IDX               PIC 9(4)    COMP.
007500 77  WS-LEAP-TEST-YEAR          PIC 9(4)    COMP.
007600*
007700 01  WS-WORK-DATE.
007800     03  WS-WORK-YEAR           PIC 9(4).
007900     03  WS-WORK-MONTH          PIC 9(2).
008000     03  WS-WORK-DAY            PIC 9(2).
008100 01  WS-WORK-DATE9  REDEFINES WS-WORK-DATE
008200                                PIC 9(8).
008300*
008400 01  WS-SCRATCH-DATE.
008500     03  WS-SCRATCH-YEAR        PIC 9(4).
008600     03  WS-SCRATCH-MONTH       PIC 9(2).
008700     03  WS-SCRATCH-DAY         PIC 9(2).
008800 01  WS-SCRATCH-DATE9  REDEFINES WS-SCRATCH-DATE
008900                                PIC 9(8).
009000*
009100 01  WS-CANDIDATE-DATE.
009200     03  WS-CANDIDATE-YEAR      PIC 9(4).
009300     03  WS-CANDIDATE-MONTH     PIC 9(2).
009400     03  WS-CANDIDATE-DAY       PIC 9(2).
009500 01  WS-CANDIDATE-DATE9  REDEFINES WS-CANDIDATE-DATE
009600                                PIC 9(8).
009700*
009800 01  WS-TEST-DATE.
009900     03  WS-TEST-YEAR           PIC 9(4).
010000     03  WS-TEST-MONTH          PIC 9(2).
010100     03  WS-TEST-DAY            PIC 9(2).
010200 01  WS-TEST-DATE9  REDEFINES WS-TEST-DATE
010300                                PIC 9(8).
010400*
010500 01  WS-SAKAMOTO-VALUES.
010600     03  FILLER                 PIC 9(02)   VALUE 00.
010700     03  FILLER                 PIC 9(02)   VALUE 03.
010800     03  FILLER                 PIC 9(02)   VALUE 02.
010900     03  FILLER                 PIC 9(02)   VALUE 05.
011000     03  FILLER                 PIC 9(02)   VALUE 00.
011100     03  FILLER                 PIC 9(02)   VALUE 03.
011200     03  FILLER                 PIC 9(02)   VALUE 05.
011300     03  FILLER                 PIC 9(02)   VALUE 01.
011400     03  FILLER                 PIC 9(02)   VALUE 04.
011500     03  FILLER                 PIC 9(02)   VALUE 06.
011600     03  FILLER                 PIC 9(02)   VALUE 02.
011700     03  FILLER                 PIC 9(02)   VALUE 04.
011800 01  WS-SAKAMOTO-TABLE  REDEFINES WS-SAKAMOTO-VALUES.
011900     03  WS-SAKAMOTO-OFFSET     PIC 9(02)   OCCURS 12 TIMES.
012000*
012100 01  WS-DAYS-IN-MONTH-VALUES.
012200     03  FILLER                 PIC 9(02)   VALUE 31.
012300     03  FILLER                 PIC 9(02)   VALUE 28.
012400     03  FILLER                 PIC 9(02)   VALUE 31.
012500     03  FILLER                 PIC 9(02)   VALUE 30.
012600     03  FILLER                 PIC 9(02)   VALUE 31.
012700     03  FILLER                 PIC 9(02)   VALUE 30.
012800     03  FILLER                 PIC 9(02)   VALUE 31.
012900     03  FILLER                 PIC 9(02)   VALUE 31.
013000     03  FILLER                 PIC 9(02)   VALUE 30.
013100     03  FILLER                 PIC 9(02)   VALUE 31.
013200     03  FILLER                 PIC 9(02)   VALUE 30.
013300     03  FILLER                 PIC 9(02)   VALUE 31.
013400 01  WS-DAYS-IN-MONTH-TABLE  REDEFINES WS-DAYS-IN-MONTH-VALUES.
013500     03  WS-DAYS-IN-MONTH-OCC   PIC 9(02)   OCCURS 12 TIMES.
013600*
013700 77  WS-TROPICAL-YEAR            PIC S9(9)V9(5)  COMP-3
013800                                 VALUE 525948.75216.
013900 77  WS-EQUINOX-INSTANT          PIC S9(13)V9(5) COMP-3.
014000 77  WS-EQUINOX-REF-INSTANT      PIC S9(13)V9(5) COMP-3.
014100 77  WS-EQUINOX-JDN              PIC S9(9)       COMP.
014200*
014300 LINKAGE                 SECTION.
014400*
014500 01  LK-PRM-MIN                  PIC 9(8).
014600 01  LK-PRM-MAX                  PIC 9(8).
014700     COPY "wsjhconst.cob".
014800     COPY "wsjhhol.cob"
014900          REPLACING JH-HOLIDAY-TABLE BY LK-HOLIDAY-TABLE.
015000*
015100 PROCEDURE               DIVISION  USING  LK-PRM-MIN
015200                                           LK-PRM-MAX
015300                                           JH-LAW-DATES
015400                                           LK-HOLIDAY-TABLE.
015500*
015600*    ----------------------------------------------------------
015700*    AA000  -  MAIN LINE.  BUILDS THE TABLE IN RULE ORDER, THEN
015800*    RETURNS.  JH000 OWNS THE TABLE MEMORY, WE JUST FILL IT IN.
015900*    ----------------------------------------------------------
016000 AA000-MAIN-SECTION.
016100*
016200     MOVE ZERO                  TO JH-HOLIDAY-COUNT.
016300     DIVIDE LK-PRM-MAX BY 10000 GIVING WS-MAX-YEAR.
016400*
016500     PERFORM BB010-BUILD-FIXED-DATE-HOLIDAYS
016600        THRU BB010-EXIT.
016700     PERFORM BB020-BUILD-MOVED-DATE-HOLIDAYS
016800        THRU BB020-EXIT.
016900     PERFORM BB030-BUILD-EQUINOX-HOLIDAYS
017000        THRU BB030-EXIT.
017100     PERFORM BB040-BUILD-ONE-OFF-HOLIDAYS
017200        THRU BB040-EXIT.
017300     PERFORM BB050-BUILD-DERIVED-REST-DAYS
017400        THRU BB050-EXIT.
017500*
017600     GOBACK.
017700*
017800*    ----------------------------------------------------------
017900*    BB010  -  FIXED MONTH/DAY HOLIDAYS.  ENUMERATION RUNS FROM
018000*    1948 REGARDLESS OF LK-PRM-MIN - CC010 CLIPS TO [MIN,MAX].
018100*    EACH YEAR IS DONE BY BB011, DRIVEN HERE BY PERFORM VARYING.
018200*    ----------------------------------------------------------
018300 BB010-BUILD-FIXED-DATE-HOLIDAYS.
018400*
018500     PERFORM BB011-ONE-FIXED-YEAR
018600        THRU BB011-EXIT
018700             VARYING WS-CALC-YEAR FROM 1948 BY 1
018800             UNTIL WS-CALC-YEAR > WS-MAX-YEAR.
018900*
019000 BB010-EXIT.
019100     EXIT.
019200*
019300 BB011-ONE-FIXED-YEAR.
019400*
019500     MOVE WS-CALC-YEAR          TO WS-CANDIDATE-YEAR.
019600*
019700     MOVE 01 TO WS-CANDIDATE-MONTH.
019800     MOVE 01 TO WS-CANDIDATE-DAY.
019900     IF WS-CANDIDATE-DATE9 NOT < JH-D00
020000         MOVE "GANJITSU                      " TO WS-UPSERT-NAME
020100         MOVE "N"                               TO WS-UPSERT-TYPE
020200         PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT
020300     END-IF.
020400*
020500     MOVE 02 TO WS-CANDIDATE-MONTH.
020600     MOVE 11 TO WS-CANDIDATE-DAY.
020700     IF WS-CANDIDATE-DATE9 NOT < JH-DKE
020800         MOVE "KENKOKUKINEN-NO-HI            " TO WS-UPSERT-NAME
020900         MOVE "N"                               TO WS-UPSERT-TYPE
021000         PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT
021100     END-IF.
021200*
021300     MOVE 04 TO WS-CANDIDATE-MONTH.
021400     MOVE 29 TO WS-CANDIDATE-DAY.
021500     IF WS-CANDIDATE-DATE9 NOT < JH-D07
021600         MOVE "SHOWA-NO-HI                   " TO WS-UPSERT-NAME
021700         MOVE "N"                               TO WS-UPSERT-TYPE
021800         PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT
021900     END-IF.
022000*
022100     MOVE 05 TO WS-CANDIDATE-MONTH.
022200     MOVE 03 TO WS-CANDIDATE-DAY.
022300     IF WS-CANDIDATE-DATE9 NOT < JH-D00
022400         MOVE "KENPOKINENBI                  " TO WS-UPSERT-NAME
022500         MOVE "N"                               TO WS-UPSERT-TYPE
022600         PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT
022700     END-IF.
022800*
022900     MOVE 05 TO WS-CANDIDATE-MONTH.
023000     MOVE 05 TO WS-CANDIDATE-DAY.
023100     IF WS-CANDIDATE-DATE9 NOT < JH-D00
023200         MOVE "KODOMO-NO-HI                  " TO WS-UPSERT-NAME
023300         MOVE "N"                               TO WS-UPSERT-TYPE
023400         PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT
023500     END-IF.
023600*
023700     MOVE 11 TO WS-CANDIDATE-MONTH.
023800     MOVE 03 TO WS-CANDIDATE-DAY.
023900     IF WS-CANDIDATE-DATE9 NOT < JH-D00
024000         MOVE "BUNKA-NO-HI                   " TO WS-UPSERT-NAME
024100         MOVE "N"                               TO WS-UPSERT-TYPE
024200         PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT
024300     END-IF.
024400*
024500     MOVE 11 TO WS-CANDIDATE-MONTH.
024600     MOVE 23 TO WS-CANDIDATE-DAY.
024700     IF WS-CANDIDATE-DATE9 NOT < JH-D00
024800         MOVE "KINROKANSHA-NO-HI             " TO WS-UPSERT-NAME
024900         MOVE "N"                               TO WS-UPSERT-TYPE
025000         PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT
025100     END-IF.
025200*
025300 BB011-EXIT.
025400     EXIT.
025500*
025600*    ----------------------------------------------------------
025700*    BB020  -  HOLIDAYS WHOSE MONTH/DAY HAS MOVED UNDER ONE OF
025800*    THE AMENDMENTS, INCLUDING THE FOUR "HAPPY MONDAY" HOLIDAYS
025900*    AND THE 2020 TOKYO-GAMES ONE-YEAR EXCEPTIONS (REQUEST
026000*    JH-014).  ONE YEAR AT A TIME, VIA BB021.
026100*    ----------------------------------------------------------
026200 BB020-BUILD-MOVED-DATE-HOLIDAYS.
026300*
026400     PERFORM BB021-ONE-MOVED-YEAR
026500        THRU BB021-EXIT
026600             VARYING WS-CALC-YEAR FROM 1948 BY 1
026700             UNTIL WS-CALC-YEAR > WS-MAX-YEAR.
026800*
026900 BB020-EXIT.
027000     EXIT.
027100*
027200 BB021-ONE-MOVED-YEAR.
027300*
027400     MOVE WS-CALC-YEAR          TO WS-CANDIDATE-YEAR.
027500*
027600*        SEIJIN-NO-HI - 2ND MONDAY OF JANUARY SINCE DHM
027700     MOVE 01 TO WS-CANDIDATE-MONTH.
027800     MOVE 15 TO WS-CANDIDATE-DAY.
027900     IF WS-CANDIDATE-DATE9 NOT < JH-DHM
028000         MOVE 2  TO WS-N-VALUE
028100         PERFORM ZZ140-NTH-MONDAY-OF-MONTH THRU ZZ140-EXIT
028200         MOVE WS-NTH-MONDAY-DAY TO WS-CANDIDATE-DAY
028300     END-IF.
028400     IF WS-CANDIDATE-DATE9 NOT < JH-D00
028500         MOVE "SEIJIN-NO-HI                  " TO WS-UPSERT-NAME
028600         MOVE "N"                               TO WS-UPSERT-TYPE
028700         PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT
028800     END-IF.
028900*
029000*        MIDORI-NO-HI - 29/04 UNTIL D07, THEN 04/05
029100     MOVE 04 TO WS-CANDIDATE-MONTH.
029200     MOVE 29 TO WS-CANDIDATE-DAY.
029300     IF WS-CANDIDATE-DATE9 NOT < JH-D07
029400         MOVE 05 TO WS-CANDIDATE-MONTH
029500         MOVE 04 TO WS-CANDIDATE-DAY
029600     END-IF.
029700     IF WS-CANDIDATE-DATE9 NOT < JH-D04
029800         MOVE "MIDORI-NO-HI                  " TO WS-UPSERT-NAME
029900         MOVE "N"                               TO WS-UPSERT-TYPE
030000         PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT
030100     END-IF.
030200*
030300*        TENNOTANJOBI - SHOWA 29/04 WHILE < D04, HEISEI 23/12
030310*        WHILE < DTT, REIWA 23/02 FROM DTT ON.  EACH WINDOW IS
030320*        TESTED AGAINST ITS OWN MOVED CANDIDATE, NOT THE 29/04
030330*        ONE CARRIED OVER FROM THE STEP BEFORE - A YEAR THAT
030340*        FALLS BETWEEN D04 AND DTT BUT WHOSE 23/12 CANDIDATE IS
030350*        NOT < DTT (THE ABDICATION YEAR 2019) HAS NO EMPEROR'S
030360*        BIRTHDAY HOLIDAY AT ALL - SEE THE ONE-OFF SOKUI-NO-HI/
030370*        SOKUIREI-SEIDEN-NO-GI ENTRIES IN BB040 FOR THAT YEAR.
030380*        REQUEST JH-028.
030400     SET WS-TENNO-VALID TO TRUE.
030410     MOVE 04 TO WS-CANDIDATE-MONTH.
030500     MOVE 29 TO WS-CANDIDATE-DAY.
030600     IF WS-CANDIDATE-DATE9 NOT < JH-D04
030700         MOVE 12 TO WS-CANDIDATE-MONTH
030800         MOVE 23 TO WS-CANDIDATE-DAY
030900         IF WS-CANDIDATE-DATE9 NOT < JH-DTT
031000             MOVE 02 TO WS-CANDIDATE-MONTH
031100             MOVE 23 TO WS-CANDIDATE-DAY
031150             IF WS-CANDIDATE-DATE9 < JH-DTT
031160                 SET WS-TENNO-INVALID TO TRUE
031170             END-IF
031300         END-IF
031400     END-IF.
031500     IF WS-TENNO-VALID AND WS-CANDIDATE-DATE9 NOT < JH-D00
031600         MOVE "TENNOTANJOBI                  " TO WS-UPSERT-NAME
031700         MOVE "N"                               TO WS-UPSERT-TYPE
031800         PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT
031900     END-IF.
032000*
032100*        UMI-NO-HI - 20/07 UNTIL D06, THEN 3RD MONDAY OF JULY,
032200*        EXCEPT 2020 WHICH MOVED TO 23/07 FOR THE GAMES.
032300     MOVE 07 TO WS-CANDIDATE-MONTH.
032400     MOVE 20 TO WS-CANDIDATE-DAY.
032500     IF WS-CANDIDATE-DATE9 NOT < JH-D06
032600         MOVE 3  TO WS-N-VALUE
032700         PERFORM ZZ140-NTH-MONDAY-OF-MONTH THRU ZZ140-EXIT
032800         MOVE WS-NTH-MONDAY-DAY TO WS-CANDIDATE-DAY
032900         IF WS-CALC-YEAR = 2020
033000             MOVE 23 TO WS-CANDIDATE-DAY
033100         END-IF
033200     END-IF.
033300     IF WS-CANDIDATE-DATE9 NOT < JH-D05
033400         MOVE "UMI-NO-HI                     " TO WS-UPSERT-NAME
033500         MOVE "N"                               TO WS-UPSERT-TYPE
033600         PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT
033700     END-IF.
033800*
033900*        YAMA-NO-HI - 11/08 SINCE D08, EXCEPT 2020 WHICH MOVED
034000*        TO 10/08 FOR THE GAMES.
034100     MOVE 08 TO WS-CANDIDATE-MONTH.
034200     MOVE 11 TO WS-CANDIDATE-DAY.
034300     IF WS-CALC-YEAR = 2020
034400         MOVE 10 TO WS-CANDIDATE-DAY
034500     END-IF.
034600     IF WS-CANDIDATE-DATE9 NOT < JH-D08
034700         MOVE "YAMA-NO-HI                    " TO WS-UPSERT-NAME
034800         MOVE "N"                               TO WS-UPSERT-TYPE
034900         PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT
035000     END-IF.
035100*
035200*        KEIRO-NO-HI - 15/09 UNTIL D06, THEN 3RD MONDAY OF SEPT
035300     MOVE 09 TO WS-CANDIDATE-MONTH.
035400     MOVE 15 TO WS-CANDIDATE-DAY.
035500     IF WS-CANDIDATE-DATE9 NOT < JH-D06
035600         MOVE 3  TO WS-N-VALUE
035700         PERFORM ZZ140-NTH-MONDAY-OF-MONTH THRU ZZ140-EXIT
035800         MOVE WS-NTH-MONDAY-DAY TO WS-CANDIDATE-DAY
035900     END-IF.
036000     IF WS-CANDIDATE-DATE9 NOT < JH-D01
036100         MOVE "KEIRO-NO-HI                   " TO WS-UPSERT-NAME
036200         MOVE "N"                               TO WS-UPSERT-TYPE
036300         PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT
036400     END-IF.
036500*
036600*        TAIKU-NO-HI - 10/10 UNTIL DHM, THEN 2ND MONDAY OF OCT,
036700*        RETIRED (AND RENAMED SUPOTSU-NO-HI) AT D09.
036800     IF WS-CALC-YEAR < 2020
036900         MOVE 10 TO WS-CANDIDATE-MONTH
037000         MOVE 10 TO WS-CANDIDATE-DAY
037100         IF WS-CANDIDATE-DATE9 NOT < JH-DHM
037200             MOVE 2  TO WS-N-VALUE
037300             PERFORM ZZ140-NTH-MONDAY-OF-MONTH THRU ZZ140-EXIT
037400             MOVE WS-NTH-MONDAY-DAY TO WS-CANDIDATE-DAY
037500         END-IF
037600         IF WS-CANDIDATE-DATE9 NOT < JH-D01
037700             MOVE "TAIKU-NO-HI                   " TO WS-UPSERT-NAME
037800             MOVE "N"                               TO WS-UPSERT-TYPE
037900             PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT
038000         END-IF
038100     END-IF.
038200*
038300*        SUPOTSU-NO-HI - 2ND MONDAY OF OCT SINCE D09, EXCEPT
038400*        2020 WHICH MOVED TO 24/07 FOR THE GAMES.
038500     IF WS-CALC-YEAR NOT < 2020
038600         MOVE 10 TO WS-CANDIDATE-MONTH
038700         MOVE 2  TO WS-N-VALUE
038800         PERFORM ZZ140-NTH-MONDAY-OF-MONTH THRU ZZ140-EXIT
038900         MOVE WS-NTH-MONDAY-DAY TO WS-CANDIDATE-DAY
039000         IF WS-CALC-YEAR = 2020
039100             MOVE 07 TO WS-CANDIDATE-MONTH
039200             MOVE 24 TO WS-CANDIDATE-DAY
039300         END-IF
039400         MOVE "SUPOTSU-NO-HI                 " TO WS-UPSERT-NAME
039500         MOVE "N"                               TO WS-UPSERT-TYPE
039600         PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT
039700     END-IF.
039800*
039900 BB021-EXIT.
040000     EXIT.
040100*
040200*    ----------------------------------------------------------
040300*    BB030  -  EQUINOX DAYS.  STEP A REFERENCE INSTANT BY ONE
040400*    TROPICAL YEAR (525948.75216 MINUTES) BACKWARD AND FORWARD
040500*    FROM THE 2018 EPHEMERIS FIX, TRUNCATING TO A CALENDAR DATE.
040600*    THE +-MINUTE NUDGES ARE PART OF THE LEGALLY-APPROVED
040700*    APPROXIMATION, NOT A TYPO - DO NOT "TIDY" THEM AWAY.
040800*    ----------------------------------------------------------
040900 BB030-BUILD-EQUINOX-HOLIDAYS.
041000*
041100*        VERNAL - SHUNBUN-NO-HI.  REFERENCE 2018-03-21 01:07.
041200     MOVE 2018 TO WS-SCRATCH-YEAR.
041300     MOVE 03   TO WS-SCRATCH-MONTH.
041400     MOVE 21   TO WS-SCRATCH-DAY.
041500     PERFORM ZZ150-YMD-TO-JDN THRU ZZ150-EXIT.
041600     COMPUTE WS-EQUINOX-INSTANT =
041700             (WS-JDN * 1440) + 67.
041720     MOVE WS-EQUINOX-INSTANT TO WS-EQUINOX-REF-INSTANT.
041800     MOVE "SHUNBUN-NO-HI                 " TO WS-UPSERT-NAME.
041900     PERFORM BB031-EQUINOX-BACKWARD THRU BB031-EXIT.
041920     MOVE WS-EQUINOX-REF-INSTANT TO WS-EQUINOX-INSTANT.
042000     ADD WS-TROPICAL-YEAR TO WS-EQUINOX-INSTANT.
042100     ADD 12 TO WS-EQUINOX-INSTANT.
042200     PERFORM BB032-EQUINOX-FORWARD THRU BB032-EXIT.
042300*
042400*        AUTUMNAL - SHUBUN-NO-HI.  REFERENCE 2018-09-23 10:52.
042500     MOVE 2018 TO WS-SCRATCH-YEAR.
042600     MOVE 09   TO WS-SCRATCH-MONTH.
042700     MOVE 23   TO WS-SCRATCH-DAY.
042800     PERFORM ZZ150-YMD-TO-JDN THRU ZZ150-EXIT.
042900     COMPUTE WS-EQUINOX-INSTANT =
043000             (WS-JDN * 1440) + 652.
043020     MOVE WS-EQUINOX-INSTANT TO WS-EQUINOX-REF-INSTANT.
043100     MOVE "SHUBUN-NO-HI                  " TO WS-UPSERT-NAME.
043200     PERFORM BB031-EQUINOX-BACKWARD THRU BB031-EXIT.
043220     MOVE WS-EQUINOX-REF-INSTANT TO WS-EQUINOX-INSTANT.
043300     ADD WS-TROPICAL-YEAR TO WS-EQUINOX-INSTANT.
043400     PERFORM BB032-EQUINOX-FORWARD THRU BB032-EXIT.
043500*
043600 BB030-EXIT.
043700     EXIT.
043800*
043900*    BB031 WALKS WS-EQUINOX-INSTANT BACKWARD ONE TROPICAL YEAR
044000*    AT A TIME, EMITTING WHILE THE DATE IS STILL WITHIN RANGE.
044100*    WS-UPSERT-NAME MUST ALREADY BE SET BY THE CALLER.
044200 BB031-EQUINOX-BACKWARD.
044300*
044400     IF JH-D00 NOT < LK-PRM-MIN
044500         MOVE JH-D00 TO WS-EFF-JDN-MIN
044600     ELSE
044700         MOVE LK-PRM-MIN TO WS-EFF-JDN-MIN
044800     END-IF.
044900     MOVE WS-EFF-JDN-MIN TO WS-SCRATCH-DATE9.
045000     PERFORM ZZ150-YMD-TO-JDN THRU ZZ150-EXIT.
045100     MOVE WS-JDN TO WS-EFF-JDN-MIN.
045200*
045300 BB031-LOOP.
045400     DIVIDE WS-EQUINOX-INSTANT BY 1440 GIVING WS-EQUINOX-JDN.
045500     IF WS-EQUINOX-JDN < WS-EFF-JDN-MIN
045600         GO TO BB031-EXIT
045700     END-IF.
045800     MOVE WS-EQUINOX-JDN TO WS-JDN.
045900     PERFORM ZZ160-JDN-TO-YMD THRU ZZ160-EXIT.
046000     MOVE WS-SCRATCH-DATE9 TO WS-CANDIDATE-DATE9.
046100     IF WS-CANDIDATE-DATE9 NOT > LK-PRM-MAX
046200         MOVE "N" TO WS-UPSERT-TYPE
046300         PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT
046400     END-IF.
046500     SUBTRACT WS-TROPICAL-YEAR FROM WS-EQUINOX-INSTANT.
046600     GO TO BB031-LOOP.
046700*
046800 BB031-EXIT.
046900     EXIT.
047000*
047100*    BB032 WALKS WS-EQUINOX-INSTANT FORWARD ONE TROPICAL YEAR AT A
047200*    TIME, EMITTING WHILE DATE IS STILL WITHIN RANGE.  THE CALLER
047210*    MUST RESTORE WS-EQUINOX-INSTANT FROM WS-EQUINOX-REF-INSTANT
047220*    BEFORE PERFORMING THIS - BB031 LEAVES THE FIELD EXHAUSTED AT
047230*    OR BEYOND THE RANGE MINIMUM, NOT AT THE ORIGINAL REFERENCE.
047300*    SEE BB030 - REQUEST JH-027.
047400 BB032-EQUINOX-FORWARD.
047500*
047600     IF JH-D00 NOT < LK-PRM-MIN
047700         MOVE JH-D00 TO WS-EFF-JDN-MIN
047800     ELSE
047900         MOVE LK-PRM-MIN TO WS-EFF-JDN-MIN
048000     END-IF.
048100     MOVE WS-EFF-JDN-MIN TO WS-SCRATCH-DATE9.
048200     PERFORM ZZ150-YMD-TO-JDN THRU ZZ150-EXIT.
048300     MOVE WS-JDN TO WS-EFF-JDN-MIN.
048400*
048500 BB032-LOOP.
048600     DIVIDE WS-EQUINOX-INSTANT BY 1440 GIVING WS-EQUINOX-JDN.
048700     MOVE WS-EQUINOX-JDN TO WS-JDN.
048800     PERFORM ZZ160-JDN-TO-YMD THRU ZZ160-EXIT.
048900     MOVE WS-SCRATCH-DATE9 TO WS-CANDIDATE-DATE9.
049000     IF WS-CANDIDATE-DATE9 > LK-PRM-MAX
049100         GO TO BB032-EXIT
049200     END-IF.
049300     IF WS-EQUINOX-JDN NOT < WS-EFF-JDN-MIN
049400         MOVE "N" TO WS-UPSERT-TYPE
049500         PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT
049600     END-IF.
049700     ADD WS-TROPICAL-YEAR TO WS-EQUINOX-INSTANT.
049800     GO TO BB032-LOOP.
049900*
050000 BB032-EXIT.
050100     EXIT.
050200*
050300*    ----------------------------------------------------------
050400*    BB040  -  THE SIX ONE-OFF IMPERIAL-EVENT HOLIDAYS (SECTION
050500*    S OF THE ACT'S COMMENTARY).  A STRAIGHT LIST, NOT A YEARLY
050600*    ENUMERATION - EACH ONE EITHER FALLS IN RANGE OR IT DOESN'T.
050700*    ----------------------------------------------------------
050800 BB040-BUILD-ONE-OFF-HOLIDAYS.
050900*
051000     MOVE "O" TO WS-UPSERT-TYPE.
051100*
051200     MOVE 19590410 TO WS-CANDIDATE-DATE9.
051300     MOVE "KEKKON-NO-GI (AKIHITO)        " TO WS-UPSERT-NAME.
051400     PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT.
051500*
051600     MOVE 19890224 TO WS-CANDIDATE-DATE9.
051700     MOVE "TAISO-NO-REI (SHOWA)          " TO WS-UPSERT-NAME.
051800     PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT.
051900*
052000     MOVE 19901112 TO WS-CANDIDATE-DATE9.
052100     MOVE "SOKUIREI-SEIDEN-NO-GI         " TO WS-UPSERT-NAME.
052200     PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT.
052300*
052400     MOVE 19930609 TO WS-CANDIDATE-DATE9.
052500     MOVE "KEKKON-NO-GI (NARUHITO)       " TO WS-UPSERT-NAME.
052600     PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT.
052700*
052800     MOVE 20190501 TO WS-CANDIDATE-DATE9.
052900     MOVE "SOKUI-NO-HI                   " TO WS-UPSERT-NAME.
053000     PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT.
053100*
053200     MOVE 20191022 TO WS-CANDIDATE-DATE9.
053300     MOVE "SOKUIREI-SEIDEN-NO-GI         " TO WS-UPSERT-NAME.
053400     PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT.
053500*
053600 BB040-EXIT.
053700     EXIT.
053800*
053900*    ----------------------------------------------------------
054000*    BB050  -  DERIVED REST-DAY PASS (FURIKAE-KYUJITSU AND
054100*    KOKUMIN-NO-KYUJITSU).  WALKS EVERY CALENDAR DAY FROM MIN TO
054200*    MAX, CONSULTING THE TABLE AS BUILT SO FAR BY BB010/020/030/
054300*    040 ONLY (HOL-ENTRY-TYPE "N"/"O") - THE REST DAYS THIS PASS
054400*    ITSELF EMITS ("D") NEVER TRIGGER FURTHER DERIVATION.
054500*    THE REGIME (PRE-D02, D02-D03, D03-D07, D07 ON) IS CHOSEN BY
054600*    THE DATE OF THE HOLIDAY, NOT BY THE DATE OF THE REST DAY.
054700*    ----------------------------------------------------------
054800 BB050-BUILD-DERIVED-REST-DAYS.
054900*
055000     MOVE LK-PRM-MIN            TO WS-WORK-DATE9.
055100     PERFORM BB051-ONE-DAY
055200        THRU BB051-EXIT
055300             UNTIL WS-WORK-DATE9 > LK-PRM-MAX.
055400*
055500 BB050-EXIT.
055600     EXIT.
055700*
055800 BB051-ONE-DAY.
055900*
056000     IF WS-WORK-DATE9 < JH-D02
056100         GO TO BB051-ADVANCE
056200     END-IF.
056300     MOVE WS-WORK-DATE9         TO WS-TEST-DATE9.
056400     PERFORM CC020-IS-HOLIDAY THRU CC020-EXIT.
056500     IF NOT JH-IN-BASE-TABLE
056600         GO TO BB051-ADVANCE
056700     END-IF.
056800     MOVE WS-WORK-YEAR          TO WS-SCRATCH-YEAR.
056900     MOVE WS-WORK-MONTH         TO WS-SCRATCH-MONTH.
057000     MOVE WS-WORK-DAY           TO WS-SCRATCH-DAY.
057100     PERFORM ZZ130-WEEKDAY-STD THRU ZZ130-EXIT.
057200     IF WS-WEEKDAY-STD NOT = 0
057300         GO TO BB051-SANDWICH-CHECK
057400     END-IF.
057500*
057600*        D IS A HOLIDAY FALLING ON A SUNDAY - SUBSTITUTE HOLIDAY
057700*        RULE.  D02-D07 CHECK A SINGLE DAY, D07-ON WIDENS THE
057800*        CHECK TO RUN FORWARD UNTIL A NON-HOLIDAY IS FOUND.
057900     MOVE WS-WORK-DATE9         TO WS-CANDIDATE-DATE9.
058000     PERFORM ZZ125-ADD-ONE-DAY-CANDIDATE THRU ZZ125-EXIT.
058100     IF WS-WORK-DATE9 NOT < JH-D07
058200         GO TO BB051-WIDEN-LOOP
058300     END-IF.
058400     MOVE WS-CANDIDATE-DATE9    TO WS-TEST-DATE9.
058500     PERFORM CC020-IS-HOLIDAY THRU CC020-EXIT.
058600     IF (NOT JH-IN-BASE-TABLE) AND (WS-CANDIDATE-DATE9 NOT > LK-PRM-MAX)
058700         MOVE "FURIKAE-KYUJITSU              " TO WS-UPSERT-NAME
058800         MOVE "D"                               TO WS-UPSERT-TYPE
058900         PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT
059000     END-IF.
059100     GO TO BB051-ADVANCE.
059200*
059300 BB051-WIDEN-LOOP.
059400     MOVE WS-CANDIDATE-DATE9    TO WS-TEST-DATE9.
059500     PERFORM CC020-IS-HOLIDAY THRU CC020-EXIT.
059600     IF JH-IN-BASE-TABLE
059700         PERFORM ZZ125-ADD-ONE-DAY-CANDIDATE THRU ZZ125-EXIT
059800         GO TO BB051-WIDEN-LOOP
059900     END-IF.
060000     IF WS-CANDIDATE-DATE9 NOT > LK-PRM-MAX
060100         MOVE "FURIKAE-KYUJITSU              " TO WS-UPSERT-NAME
060200         MOVE "D"                               TO WS-UPSERT-TYPE
060300         PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT
060400     END-IF.
060500     GO TO BB051-ADVANCE.
060600*
060700*        SANDWICH (CITIZENS' HOLIDAY) RULE, D03 ON ONLY.
060800 BB051-SANDWICH-CHECK.
060900     IF WS-WORK-DATE9 < JH-D03
061000         GO TO BB051-ADVANCE
061100     END-IF.
061200     MOVE WS-WORK-DATE9         TO WS-CANDIDATE-DATE9.
061300     PERFORM ZZ125-ADD-ONE-DAY-CANDIDATE THRU ZZ125-EXIT.
061400     PERFORM ZZ125-ADD-ONE-DAY-CANDIDATE THRU ZZ125-EXIT.
061500     MOVE WS-CANDIDATE-DATE9    TO WS-TEST-DATE9.
061600     PERFORM CC020-IS-HOLIDAY THRU CC020-EXIT.
061700     IF NOT JH-IN-BASE-TABLE
061800         GO TO BB051-ADVANCE
061900     END-IF.
062000     MOVE WS-WORK-DATE9         TO WS-CANDIDATE-DATE9.
062100     PERFORM ZZ125-ADD-ONE-DAY-CANDIDATE THRU ZZ125-EXIT.
062200     MOVE WS-CANDIDATE-DATE9    TO WS-TEST-DATE9.
062300     PERFORM CC020-IS-HOLIDAY THRU CC020-EXIT.
062400     IF JH-IN-BASE-TABLE
062500         GO TO BB051-ADVANCE
062600     END-IF.
062700     MOVE WS-CANDIDATE-YEAR     TO WS-SCRATCH-YEAR.
062800     MOVE WS-CANDIDATE-MONTH    TO WS-SCRATCH-MONTH.
062900     MOVE WS-CANDIDATE-DAY      TO WS-SCRATCH-DAY.
063000     PERFORM ZZ130-WEEKDAY-STD THRU ZZ130-EXIT.
063100     IF WS-WEEKDAY-STD = 0
063200         GO TO BB051-ADVANCE
063300     END-IF.
063400     IF WS-CANDIDATE-DATE9 > LK-PRM-MAX
063500         GO TO BB051-ADVANCE
063600     END-IF.
063700     MOVE "KOKUMIN-NO-KYUJITSU           " TO WS-UPSERT-NAME.
063800     MOVE "D"                               TO WS-UPSERT-TYPE.
063900     PERFORM CC010-TABLE-UPSERT THRU CC010-EXIT.
064000*
064100 BB051-ADVANCE.
064200     PERFORM ZZ120-ADD-ONE-DAY THRU ZZ120-EXIT.
064300*
064400 BB051-EXIT.
064500     EXIT.
064600*
064700*    ----------------------------------------------------------
064800*    CC010  -  INSERT (OR OVERWRITE) ONE ENTRY INTO THE SHARED
064900*    HOLIDAY TABLE, KEEPING IT IN ASCENDING HOL-DATE9 ORDER SO
065000*    JHLOOKP CAN SEARCH ALL AGAINST IT.  CLIPS TO [MIN,MAX] SO
065100*    NO CALLING PARAGRAPH HAS TO.  EXPECTS WS-CANDIDATE-DATE9,
065200*    WS-UPSERT-NAME AND WS-UPSERT-TYPE TO BE SET ON ENTRY.
065300*    ----------------------------------------------------------
065400 CC010-TABLE-UPSERT.
065500*
065600     IF WS-CANDIDATE-DATE9 < LK-PRM-MIN
065700         GO TO CC010-EXIT
065800     END-IF.
065900     IF WS-CANDIDATE-DATE9 > LK-PRM-MAX
066000         GO TO CC010-EXIT
066100     END-IF.
066200     IF JH-HOLIDAY-COUNT = 0
066300         MOVE 1 TO JH-HOLIDAY-COUNT
066400         MOVE WS-CANDIDATE-DATE9 TO HOL-DATE9(1)
066500         MOVE WS-UPSERT-NAME     TO HOL-NAME(1)
066600         MOVE WS-UPSERT-TYPE     TO HOL-ENTRY-TYPE(1)
066700         GO TO CC010-EXIT
066800     END-IF.
066900     MOVE JH-HOLIDAY-COUNT TO WS-FOUND-IDX.
067000*
067100 CC010-TEST-EXISTING.
067200     IF HOL-DATE9(WS-FOUND-IDX) = WS-CANDIDATE-DATE9
067300         MOVE WS-UPSERT-NAME TO HOL-NAME(WS-FOUND-IDX)
067400         MOVE WS-UPSERT-TYPE TO HOL-ENTRY-TYPE(WS-FOUND-IDX)
067500         GO TO CC010-EXIT
067600     END-IF.
067700     IF HOL-DATE9(WS-FOUND-IDX) < WS-CANDIDATE-DATE9
067800         GO TO CC010-INSERT-AFTER
067900     END-IF.
068000     SUBTRACT 1 FROM WS-FOUND-IDX.
068100     IF WS-FOUND-IDX = 0
068200         GO TO CC010-INSERT-AT-TOP
068300     END-IF.
068400     GO TO CC010-TEST-EXISTING.
068500*
068600 CC010-INSERT-AFTER.
068700     ADD 1 TO JH-HOLIDAY-COUNT.
068800     PERFORM CC011-SHIFT-UP
068900        THRU CC011-EXIT
069000             VARYING WS-SUB FROM JH-HOLIDAY-COUNT BY -1
069100             UNTIL WS-SUB = WS-FOUND-IDX + 1.
069200     MOVE WS-CANDIDATE-DATE9 TO HOL-DATE9(WS-FOUND-IDX + 1).
069300     MOVE WS-UPSERT-NAME     TO HOL-NAME(WS-FOUND-IDX + 1).
069400     MOVE WS-UPSERT-TYPE     TO HOL-ENTRY-TYPE(WS-FOUND-IDX + 1).
069500     GO TO CC010-EXIT.
069600*
069700 CC010-INSERT-AT-TOP.
069800     ADD 1 TO JH-HOLIDAY-COUNT.
069900     PERFORM CC011-SHIFT-UP
070000        THRU CC011-EXIT
070100             VARYING WS-SUB FROM JH-HOLIDAY-COUNT BY -1
070200             UNTIL WS-SUB = 1.
070300     MOVE WS-CANDIDATE-DATE9 TO HOL-DATE9(1).
070400     MOVE WS-UPSERT-NAME     TO HOL-NAME(1).
070500     MOVE WS-UPSERT-TYPE     TO HOL-ENTRY-TYPE(1).
070600*
070700 CC010-EXIT.
070800     EXIT.
070900*
071000 CC011-SHIFT-UP.
071100     MOVE HOL-DATE9(WS-SUB - 1)      TO HOL-DATE9(WS-SUB).
071200     MOVE HOL-NAME(WS-SUB - 1)       TO HOL-NAME(WS-SUB).
071300     MOVE HOL-ENTRY-TYPE(WS-SUB - 1) TO HOL-ENTRY-TYPE(WS-SUB).
071400*
071500 CC011-EXIT.
071600     EXIT.
071700*
071800*    ----------------------------------------------------------
071900*    CC020  -  "IS WS-TEST-DATE9 A NAMED OR ONE-OFF HOLIDAY" -
072000*    THE BASE TABLE H OF THE SPEC.  DERIVED ("D") ENTRIES ARE
072100*    DELIBERATELY NOT COUNTED, EVEN THOUGH THEY SIT IN THE SAME
072200*    PHYSICAL TABLE - SEE THE 28/01/26 CHANGE NOTE ABOVE.
072300*    ----------------------------------------------------------
072400 CC020-IS-HOLIDAY.
072500*
072600     MOVE "N" TO WS-IN-BASE-SWITCH.
072700     IF JH-HOLIDAY-COUNT = 0
072800         GO TO CC020-EXIT
072900     END-IF.
073000     SET HOL-IDX TO 1.
073100     SEARCH ALL JH-HOLIDAY-ENTRY
073200         AT END
073300             MOVE "N" TO WS-IN-BASE-SWITCH
073400         WHEN HOL-DATE9(HOL-IDX) = WS-TEST-DATE9
073500             IF HOL-ENTRY-TYPE(HOL-IDX) = "N" OR
073600                HOL-ENTRY-TYPE(HOL-IDX) = "O"
073700                 MOVE "Y" TO WS-IN-BASE-SWITCH
073800             ELSE
073900                 MOVE "N" TO WS-IN-BASE-SWITCH
074000             END-IF
074100     END-SEARCH.
074200*
074300 CC020-EXIT.
074400     EXIT.
074500*
074600*    ----------------------------------------------------------
074700*    ZZ100  -  SET WS-DAYS-IN-MONTH-OCC(2) TO 28 OR 29 FOR THE
074800*    YEAR HELD IN WS-LEAP-TEST-YEAR.  GREGORIAN LEAP-YEAR TEST
074900*    DONE WITH DIVIDE/REMAINDER, NOT FUNCTION MOD.
075000*    ----------------------------------------------------------
075100 ZZ100-IS-LEAP-YEAR.
075200*
075300     DIVIDE WS-LEAP-TEST-YEAR BY 4 GIVING WS-TEMP-1
075400            REMAINDER WS-TEMP-2.
075500     IF WS-TEMP-2 NOT = 0
075600         MOVE 28 TO WS-DAYS-IN-MONTH-OCC(2)
075700         GO TO ZZ100-EXIT
075800     END-IF.
075900     DIVIDE WS-LEAP-TEST-YEAR BY 100 GIVING WS-TEMP-1
076000            REMAINDER WS-TEMP-2.
076100     IF WS-TEMP-2 NOT = 0
076200         MOVE 29 TO WS-DAYS-IN-MONTH-OCC(2)
076300         GO TO ZZ100-EXIT
076400     END-IF.
076500     DIVIDE WS-LEAP-TEST-YEAR BY 400 GIVING WS-TEMP-1
076600            REMAINDER WS-TEMP-2.
076700     IF WS-TEMP-2 = 0
076800         MOVE 29 TO WS-DAYS-IN-MONTH-OCC(2)
076900     ELSE
077000         MOVE 28 TO WS-DAYS-IN-MONTH-OCC(2)
077100     END-IF.
077200*
077300 ZZ100-EXIT.
077400     EXIT.
077500*
077600*    ----------------------------------------------------------
077700*    ZZ120 / ZZ125  -  ADD ONE CALENDAR DAY TO WS-WORK-DATE AND
077800*    WS-CANDIDATE-DATE RESPECTIVELY.  TWO COPIES RATHER THAN ONE
077900*    PARAMETERISED PARAGRAPH, AS A COBOL PARAGRAPH CANNOT TAKE
078000*    ARGUMENTS - EACH WORKS ON ITS OWN DATE GROUP ONLY.
078100*    ----------------------------------------------------------
078200 ZZ120-ADD-ONE-DAY.
078300*
078400     ADD 1 TO WS-WORK-DAY.
078500     IF WS-WORK-MONTH = 2
078600         MOVE WS-WORK-YEAR TO WS-LEAP-TEST-YEAR
078700         PERFORM ZZ100-IS-LEAP-YEAR THRU ZZ100-EXIT
078800     END-IF.
078900     IF WS-WORK-DAY > WS-DAYS-IN-MONTH-OCC(WS-WORK-MONTH)
079000         MOVE 1 TO WS-WORK-DAY
079100         ADD 1 TO WS-WORK-MONTH
079200         IF WS-WORK-MONTH > 12
079300             MOVE 1 TO WS-WORK-MONTH
079400             ADD 1 TO WS-WORK-YEAR
079500         END-IF
079600     END-IF.
079700*
079800 ZZ120-EXIT.
079900     EXIT.
080000*
080100 ZZ125-ADD-ONE-DAY-CANDIDATE.
080200*
080300     ADD 1 TO WS-CANDIDATE-DAY.
080400     IF WS-CANDIDATE-MONTH = 2
080500         MOVE WS-CANDIDATE-YEAR TO WS-LEAP-TEST-YEAR
080600         PERFORM ZZ100-IS-LEAP-YEAR THRU ZZ100-EXIT
080700     END-IF.
080800     IF WS-CANDIDATE-DAY > WS-DAYS-IN-MONTH-OCC(WS-CANDIDATE-MONTH)
080900         MOVE 1 TO WS-CANDIDATE-DAY
081000         ADD 1 TO WS-CANDIDATE-MONTH
081100         IF WS-CANDIDATE-MONTH > 12
081200             MOVE 1 TO WS-CANDIDATE-MONTH
081300             ADD 1 TO WS-CANDIDATE-YEAR
081400         END-IF
081500     END-IF.
081600*
081700 ZZ125-EXIT.
081800     EXIT.
081900*
082000*    ----------------------------------------------------------
082100*    ZZ130  -  SAKAMOTO'S ALGORITHM.  INPUT WS-SCRATCH-DATE,
082200*    OUTPUT WS-WEEKDAY-STD (0=SUNDAY ... 6=SATURDAY).  EACH "/"
082300*    IS A SEPARATE DIVIDE SO IT TRUNCATES AT EVERY STEP, NOT
082400*    JUST AT THE END OF ONE BIG COMPUTE.
082500*    ----------------------------------------------------------
082600 ZZ130-WEEKDAY-STD.
082700*
082800     MOVE WS-SCRATCH-YEAR TO WS-SUB.
082900     IF WS-SCRATCH-MONTH < 3
083000         SUBTRACT 1 FROM WS-SUB
083100     END-IF.
083200     DIVIDE WS-SUB BY 4   GIVING WS-JDN-A.
083300     DIVIDE WS-SUB BY 100 GIVING WS-JDN-B.
083400     DIVIDE WS-SUB BY 400 GIVING WS-JDN-C.
083500     COMPUTE WS-TEMP-1 =
083600             WS-SUB + WS-JDN-A - WS-JDN-B + WS-JDN-C
083700             + WS-SAKAMOTO-OFFSET(WS-SCRATCH-MONTH)
083800             + WS-SCRATCH-DAY.
083900     DIVIDE WS-TEMP-1 BY 7 GIVING WS-JDN-D
084000            REMAINDER WS-WEEKDAY-STD.
084100*
084200 ZZ130-EXIT.
084300     EXIT.
084400*
084500*    ----------------------------------------------------------
084600*    ZZ140  -  "NTH MONDAY OF MONTH" - WS-CALC-YEAR /
084700*    WS-CANDIDATE-MONTH / WS-N-VALUE IN, WS-NTH-MONDAY-DAY OUT.
084800*    FORMULA PER THE ACT'S HAPPY-MONDAY AMENDMENTS:
084900*       DAY = 1 + 7*(N-1) + ((7 - WEEKDAY(Y-M-01)) MOD 7)
085000*    WHERE WEEKDAY IS MONDAY-BASED (0=MON..6=SUN).
085100*    ----------------------------------------------------------
085200 ZZ140-NTH-MONDAY-OF-MONTH.
085300*
085400     MOVE WS-CALC-YEAR          TO WS-SCRATCH-YEAR.
085500     MOVE WS-CANDIDATE-MONTH    TO WS-SCRATCH-MONTH.
085600     MOVE 1                     TO WS-SCRATCH-DAY.
085700     PERFORM ZZ130-WEEKDAY-STD THRU ZZ130-EXIT.
085800     COMPUTE WS-TEMP-1 = WS-WEEKDAY-STD + 6.
085900     DIVIDE WS-TEMP-1 BY 7 GIVING WS-JDN-A
086000            REMAINDER WS-WEEKDAY-MON.
086100     COMPUTE WS-TEMP-1 = 7 - WS-WEEKDAY-MON.
086200     DIVIDE WS-TEMP-1 BY 7 GIVING WS-JDN-A
086300            REMAINDER WS-TEMP-2.
086400     COMPUTE WS-NTH-MONDAY-DAY =
086500             1 + (7 * (WS-N-VALUE - 1)) + WS-TEMP-2.
086600*
086700 ZZ140-EXIT.
086800     EXIT.
086900*
087000*    ----------------------------------------------------------
087100*    ZZ150  -  GREGORIAN DATE TO JULIAN DAY NUMBER.  INPUT
087200*    WS-SCRATCH-DATE, OUTPUT WS-JDN.  STANDARD FLIEGEL/VAN
087300*    FLANDERN FORMULA, ONE DIVISION PER LINE.
087400*    ----------------------------------------------------------
087500 ZZ150-YMD-TO-JDN.
087600*
087700     IF WS-SCRATCH-MONTH < 3
087800         COMPUTE WS-JDN-A = 14 - WS-SCRATCH-MONTH
087900         DIVIDE WS-JDN-A BY 12 GIVING WS-JDN-A
088000     ELSE
088100         MOVE 0 TO WS-JDN-A
088200     END-IF.
088300     COMPUTE WS-JDN-Y = WS-SCRATCH-YEAR + 4800 - WS-JDN-A.
088400     COMPUTE WS-JDN-M = WS-SCRATCH-MONTH + (12 * WS-JDN-A) - 3.
088500     COMPUTE WS-TEMP-1 = (153 * WS-JDN-M) + 2.
088600     DIVIDE WS-TEMP-1 BY 5 GIVING WS-TEMP-1.
088700     COMPUTE WS-JDN-B = 365 * WS-JDN-Y.
088800     DIVIDE WS-JDN-Y BY 4   GIVING WS-JDN-C.
088900     DIVIDE WS-JDN-Y BY 100 GIVING WS-JDN-D.
089000     DIVIDE WS-JDN-Y BY 400 GIVING WS-JDN-E.
089100     COMPUTE WS-JDN =
089200             WS-SCRATCH-DAY + WS-TEMP-1 + WS-JDN-B
089300             + WS-JDN-C - WS-JDN-D + WS-JDN-E - 32045.
089400*
089500 ZZ150-EXIT.
089600     EXIT.
089700*
089800*    ----------------------------------------------------------
089900*    ZZ160  -  JULIAN DAY NUMBER TO GREGORIAN DATE (RICHARDS'
090000*    ALGORITHM, THE INVERSE OF ZZ150).  INPUT WS-JDN, OUTPUT
090100*    WS-SCRATCH-DATE9.
090200*    ----------------------------------------------------------
090300 ZZ160-JDN-TO-YMD.
090400*
090500     COMPUTE WS-JDN-A = WS-JDN + 32044.
090600     COMPUTE WS-TEMP-1 = (4 * WS-JDN-A) + 3.
090700     DIVIDE WS-TEMP-1 BY 146097 GIVING WS-JDN-B.
090800     COMPUTE WS-TEMP-1 = 146097 * WS-JDN-B.
090900     DIVIDE WS-TEMP-1 BY 4 GIVING WS-TEMP-2.
091000     COMPUTE WS-JDN-C = WS-JDN-A - WS-TEMP-2.
091100     COMPUTE WS-TEMP-1 = (4 * WS-JDN-C) + 3.
091200     DIVIDE WS-TEMP-1 BY 1461 GIVING WS-JDN-D.
091300     COMPUTE WS-TEMP-1 = 1461 * WS-JDN-D.
091400     DIVIDE WS-TEMP-1 BY 4 GIVING WS-TEMP-2.
091500     COMPUTE WS-JDN-E = WS-JDN-C - WS-TEMP-2.
091600     COMPUTE WS-TEMP-1 = (5 * WS-JDN-E) + 2.
091700     DIVIDE WS-TEMP-1 BY 153 GIVING WS-JDN-M.
091800     COMPUTE WS-TEMP-1 = (153 * WS-JDN-M) + 2.
091900     DIVIDE WS-TEMP-1 BY 5 GIVING WS-TEMP-2.
092000     COMPUTE WS-SCRATCH-DAY = WS-JDN-E - WS-TEMP-2 + 1.
092100     DIVIDE WS-JDN-M BY 10 GIVING WS-TEMP-1.
092200     COMPUTE WS-SCRATCH-MONTH = WS-JDN-M + 3 - (12 * WS-TEMP-1).
092300     COMPUTE WS-SCRATCH-YEAR =
092400             (100 * WS-JDN-B) + WS-JDN-D - 4800 + WS-TEMP-1.
092500*
092600 ZZ160-EXIT.
092700     EXIT.
