000100********************************************
000200*                                          *
000300*  RECORD DEFINITION FOR JH PARAM FILE     *
000400*           (HOLIDAY CALENDAR RANGE)       *
000500*     LINE SEQUENTIAL, 1 RECORD, OPTIONAL  *
000600********************************************
000700*  FILE SIZE 16 BYTES.
000800*
000900* IF THE FILE IS MISSING OR EMPTY JH000 SUPPLIES THE DEFAULTS NOTED
001000* AGAINST EACH FIELD BELOW - THE FULL LEGALLY DEFINED RANGE OF THE
001100* ACT ON NATIONAL HOLIDAYS AS ENACTED AND AMENDED TO DATE.
001200*
001300* 21/01/26 VBC - CREATED.
001400*
001500 01  JH-PARAM-RECORD.
001550*    FIRST DATE OF RANGE, CCYYMMDD - DEFAULTS TO 19480723 IF ZERO.
001600     03  PRM-MIN           PIC 9(8).
001650*    LAST DATE OF RANGE, CCYYMMDD - DEFAULTS TO 21501231 IF ZERO.
001700     03  PRM-MAX           PIC 9(8).
001800*
