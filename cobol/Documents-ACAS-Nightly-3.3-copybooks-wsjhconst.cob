000100********************************************
000200*                                          *
000300*  WORKING STORAGE FOR THE HOLIDAY LAW     *
000400*      EFFECTIVE-DATE CONSTANTS            *
000500*                                          *
000600*     USED BY JHBUILD ONLY                 *
000700********************************************
000800*  14 ITEMS, 8 BYTES EACH = 112 BYTES, + FILLER = 120.
000900*
001000* THESE ARE THE DATES (CCYYMMDD) ON WHICH THE ACT ON NATIONAL HOLIDAYS
001100* OR ONE OF ITS AMENDMENTS TOOK OR TAKES EFFECT.  A RULE "EXISTS" FOR
001200* DATES ON OR AFTER THE CONSTANT THAT GATES IT AND (WHERE A LATER
001300* CONSTANT IS NAMED IN THE SAME RULE) BEFORE THE DATE THAT SUPERSEDES
001400* IT.  KEEP IN SYNC WITH ANY FUTURE AMENDMENT - ADD A NEW JH-DNN HERE
001500* AND A NEW WINDOW TEST IN JHBUILD, DO NOT RE-PURPOSE AN OLD ONE.
001600*
001700* 21/01/26 VBC - CREATED FOR JHBUILD/JH000.
001800* 04/02/26 VBC - ADDED JH-DTO/JH-DTT FOR THE OLYMPICS & SUCCESSION ACTS.
001900*
002000 01  JH-LAW-DATES.
002050*    ACT TAKES EFFECT.
002100     03  JH-D00          PIC 9(8)    VALUE 19480723.
002150*    1ST AMENDMENT.
002200     03  JH-D01          PIC 9(8)    VALUE 19660625.
002250*    FOUNDATION DAY FIXED.
002300     03  JH-DKE          PIC 9(8)    VALUE 19661209.
002350*    2ND AMDT - SUBSTITUTE HOL.
002400     03  JH-D02          PIC 9(8)    VALUE 19730412.
002450*    3RD AMDT - CITIZENS' HOL.
002500     03  JH-D03          PIC 9(8)    VALUE 19851227.
002550*    4TH AMDT - EMPEROR'S B'DAY.
002600     03  JH-D04          PIC 9(8)    VALUE 19890217.
002650*    5TH AMDT - MARINE DAY.
002700     03  JH-D05          PIC 9(8)    VALUE 19960101.
002750*    HAPPY MONDAY ACT # 1.
002800     03  JH-DHM          PIC 9(8)    VALUE 20000101.
002850*    HAPPY MONDAY ACT # 2.
002900     03  JH-D06          PIC 9(8)    VALUE 20030101.
002950*    7TH AMDT - GREENERY DAY.
003000     03  JH-D07          PIC 9(8)    VALUE 20070101.
003050*    8TH AMDT - MOUNTAIN DAY.
003100     03  JH-D08          PIC 9(8)    VALUE 20160101.
003150*    TOKYO OLYMPICS SPECIAL ACT.
003200     03  JH-DTO          PIC 9(8)    VALUE 20180620.
003250*    IMPERIAL SUCCESSION.
003300     03  JH-DTT          PIC 9(8)    VALUE 20190501.
003350*    9TH AMDT - SPORTS DAY RENAMED.
003400     03  JH-D09          PIC 9(8)    VALUE 20200101.
003500     03  FILLER          PIC X(08).
003600*
