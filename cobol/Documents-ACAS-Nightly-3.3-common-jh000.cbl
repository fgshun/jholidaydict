000100 IDENTIFICATION          DIVISION.
000200 PROGRAM-ID.             JH000.
000300*
000400 AUTHOR.                 VINCENT B COEN FBCS FIDM FIDPM.
000500 INSTALLATION.           APPLEWOOD COMPUTERS.
000600 DATE-WRITTEN.           20/01/26.
000700 DATE-COMPILED.
000800 SECURITY.               COPYRIGHT (C) 2026 APPLEWOOD COMPUTERS.
000900*                        RELEASED UNDER THE GNU GPL V3 - SEE ACAS
001000*                        DOCUMENTATION FOR THE FULL LICENCE TEXT.
001100*
001200*    ---------------------------------------------------------
001300*    CHANGE  LOG
001400*    ---------------------------------------------------------
001500*    20/01/26 VBC - 1.00.00  CREATED.  START-OF-JOB DRIVER FOR THE
001600*                             HOLIDAY CALENDAR BATCH - OPENS PARAMS
001700*                             (OR DEFAULTS THE RANGE), CALLS JHBUILD
001800*                             TO FILL THE TABLE, WRITES HOLIDAYS AND
001900*                             CALLS JHRGSTR FOR THE PRINTED REPORT.
002000*                             SHAPE BORROWED FROM THE PAYROLL START
002100*                             -OF-DAY DRIVER, PY000.
002200*    29/01/26 VBC - 1.00.01  ADDED ZZ900 SELF-TEST, SWITCHED IN BY
002300*                             UPSI-1, SO A COLD OPERATOR CAN PROVE
002400*                             THE BUILD BEFORE RELYING ON IT - CHECKS
002500*                             A HANDFUL OF THE 2018 DATES AND THE
002600*                             RANGE-BOUNDARY BEHAVIOUR.
002700*    11/02/26 VBC - 1.00.02  Y2K NOTE - PARAMS HOLDS CCYYMMDD, NOT
002800*                             A 2-DIGIT YEAR, SO NO WINDOWING LOGIC
002900*                             IS NEEDED ON THE WAY IN.
003000*    ---------------------------------------------------------
003100*
003200 ENVIRONMENT             DIVISION.
003300 CONFIGURATION           SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     UPSI-1 IS JH-SELF-TEST-SWITCH
003700            ON  STATUS IS JH-SELF-TEST-WANTED
003800            OFF STATUS IS JH-SELF-TEST-NOT-WANTED.
003900*
004000 INPUT-OUTPUT             SECTION.
004100 FILE-CONTROL.
004200     SELECT JH-PARAM-FILE   ASSIGN TO "JHPARAM"
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS IS WS-PARAM-STATUS.
004500     SELECT JH-HOLIDAYS-FILE ASSIGN TO "JHHOLDS"
004600            ORGANIZATION IS LINE SEQUENTIAL
004700            FILE STATUS IS WS-HOLIDAYS-STATUS.
004800*
004900 DATA                    DIVISION.
005000 FILE                    SECTION.
005100*
005200 FD  JH-PARAM-FILE.
005400     COPY "wsjhprm.cob".
005500*
005600 FD  JH-HOLIDAYS-FILE.
005700 01  JH-HOLIDAYS-REC.
005800     03  JHO-DATE               PIC 9(8).
005900     03  JHO-NAME                PIC X(30).
006000*
006100 WORKING-STORAGE         SECTION.
006200*
006300 01  WS-PROG-NAME                PIC X(08)   VALUE "JH000".
006400*
006500 01  WS-FILE-SWITCHES.
006600     03  WS-PARAM-STATUS         PIC X(02)   VALUE "00".
006700         88  JH-PARAM-OK                     VALUE "00".
006800         88  JH-PARAM-EOF                    VALUE "10".
006900         88  JH-PARAM-MISSING                VALUE "35".
007000     03  WS-HOLIDAYS-STATUS      PIC X(02)   VALUE "00".
007100         88  JH-HOLIDAYS-OK                  VALUE "00".
007200     03  FILLER                  PIC X(04).
007300*
007400 01  WS-RANGE-MIN-GRP.
007410     03  WS-RANGE-MIN-YEAR       PIC 9(4)    VALUE 1948.
007420     03  WS-RANGE-MIN-MONTH      PIC 9(2)    VALUE 07.
007430     03  WS-RANGE-MIN-DAY        PIC 9(2)    VALUE 23.
007440 01  WS-RANGE-MIN  REDEFINES WS-RANGE-MIN-GRP
007450                             PIC 9(8).
007460 01  WS-RANGE-MAX-GRP.
007470     03  WS-RANGE-MAX-YEAR       PIC 9(4)    VALUE 2150.
007480     03  WS-RANGE-MAX-MONTH      PIC 9(2)    VALUE 12.
007490     03  WS-RANGE-MAX-DAY        PIC 9(2)    VALUE 31.
007500 01  WS-RANGE-MAX  REDEFINES WS-RANGE-MAX-GRP
007510                             PIC 9(8).
007600 77  WS-REPORT-IDX               PIC 9(4)    COMP.
007700*
007800 01  WS-SELF-TEST-DATE.
007900     03  WS-SELF-TEST-YEAR       PIC 9(4).
008000     03  WS-SELF-TEST-MONTH      PIC 9(2).
008100     03  WS-SELF-TEST-DAY        PIC 9(2).
008200 01  WS-SELF-TEST-DATE9  REDEFINES WS-SELF-TEST-DATE
008300                                 PIC 9(8).
008400 01  WS-SELF-TEST-SWITCH         PIC X(01).
008500     88  JH-TEST-FOUND                    VALUE "Y".
008600 01  WS-SELF-TEST-NAME           PIC X(30).
008700*
008800     COPY "wsjhconst.cob".
008900     COPY "wsjhhol.cob".
009000*
009100 PROCEDURE                DIVISION.
009200*
009300*    ----------------------------------------------------------
009400*    AA000  -  MAIN LINE.  JH000 OWNS JH-HOLIDAY-TABLE FOR THE
009500*    LIFE OF THE RUN AND PASSES IT BY REFERENCE TO JHBUILD AND,
009600*    VIA AA050, TO JHRGSTR FOR PRINTING.
009700*    ----------------------------------------------------------
009800 AA000-MAIN-SECTION.
009900*
010000     PERFORM AA010-OPEN-JH-FILES
010100        THRU AA010-EXIT.
010200     PERFORM AA015-READ-PARAMS
010300        THRU AA015-EXIT.
010400     CALL "JHBUILD"    USING WS-RANGE-MIN
010500                             WS-RANGE-MAX
010600                             JH-LAW-DATES
010700                             JH-HOLIDAY-TABLE.
010800     PERFORM AA040-WRITE-HOLIDAYS-FILE
010900        THRU AA040-EXIT
011000             VARYING WS-REPORT-IDX FROM 1 BY 1
011100             UNTIL WS-REPORT-IDX > JH-HOLIDAY-COUNT.
011200     CALL "JHRGSTR"    USING JH-HOLIDAY-TABLE.
011300     IF JH-SELF-TEST-WANTED
011400         PERFORM ZZ900-SELF-TEST THRU ZZ900-EXIT
011500     END-IF.
011600     PERFORM AA090-CLOSE-JH-FILES
011700        THRU AA090-EXIT.
011800*
011900     STOP RUN.
012000*
012100*    ----------------------------------------------------------
012200*    AA010  -  OPEN PARAMS (INPUT) AND HOLIDAYS (OUTPUT).  A
012300*    MISSING PARAM FILE IS NOT AN ERROR - AA015 DEFAULTS THE
012400*    RANGE TO THE FULL LIFE OF THE ACT.
012500*    ----------------------------------------------------------
012600 AA010-OPEN-JH-FILES.
012700*
012800     OPEN INPUT JH-PARAM-FILE.
012900     IF NOT JH-PARAM-OK AND NOT JH-PARAM-MISSING
013000         DISPLAY "JH000 - JHPARAM OPEN ERROR " WS-PARAM-STATUS
013100         STOP RUN
013200     END-IF.
013300     OPEN OUTPUT JH-HOLIDAYS-FILE.
013400     IF NOT JH-HOLIDAYS-OK
013500         DISPLAY "JH000 - JHHOLDS OPEN ERROR " WS-HOLIDAYS-STATUS
013600         STOP RUN
013700     END-IF.
013800*
013900 AA010-EXIT.
014000     EXIT.
014100*
014200*    ----------------------------------------------------------
014300*    AA015  -  READ THE ONE PARAM RECORD, IF THERE IS ONE, AND
014400*    TAKE THE RANGE FROM IT; OTHERWISE THE 77-LEVEL DEFAULTS
014500*    ABOVE (THE FULL 1948-2150 LIFE OF THE ACT AS ENACTED AND
014600*    AMENDED TO DATE) STAND.
014700*    ----------------------------------------------------------
014800 AA015-READ-PARAMS.
014900*
015000     IF JH-PARAM-MISSING
015100         GO TO AA015-EXIT
015200     END-IF.
015300     READ JH-PARAM-FILE
015400         AT END
015500             GO TO AA015-EXIT
015600     END-READ.
015700     IF PRM-MIN NOT = ZERO
015800         MOVE PRM-MIN TO WS-RANGE-MIN
015900     END-IF.
016000     IF PRM-MAX NOT = ZERO
016100         MOVE PRM-MAX TO WS-RANGE-MAX
016200     END-IF.
016300*
016400 AA015-EXIT.
016500     EXIT.
016600*
016700*    ----------------------------------------------------------
016800*    AA040  -  ONE HOLIDAYS RECORD PER TABLE ENTRY, FIXED 38
016900*    CHARACTERS (HOL-DATE(8) + HOL-NAME(30)).
017000*    ----------------------------------------------------------
017100 AA040-WRITE-HOLIDAYS-FILE.
017200*
017300     MOVE HOL-DATE9(WS-REPORT-IDX)  TO JHO-DATE.
017400     MOVE HOL-NAME(WS-REPORT-IDX)   TO JHO-NAME.
017500     WRITE JH-HOLIDAYS-REC.
017600*
017700 AA040-EXIT.
017800     EXIT.
017900*
018000*    ----------------------------------------------------------
018100*    AA090  -  CLOSE DOWN.
018200*    ----------------------------------------------------------
018300 AA090-CLOSE-JH-FILES.
018400*
018500     IF NOT JH-PARAM-MISSING
018600         CLOSE JH-PARAM-FILE
018700     END-IF.
018800     CLOSE JH-HOLIDAYS-FILE.
018900*
019000 AA090-EXIT.
019100     EXIT.
019200*
019300*    ----------------------------------------------------------
019400*    ZZ900  -  UPSI-1 SELF-TEST, A HAND-PICKED CHECKLIST OF THE
019500*    ACCEPTANCE-TEST VALUES - EXERCISES JHLOOKP AGAINST A HANDFUL
019600*    OF THE ACCEPTANCE DATES FOR 2018 AND A RANGE-BOUNDARY CHECK.
019700*    RAISES NO ABEND - JUST DISPLAYS PASS/FAIL FOR THE OPERATOR.
019800*    ----------------------------------------------------------
019900 ZZ900-SELF-TEST.
020000*
020100     MOVE 20180101 TO WS-SELF-TEST-DATE9.
020200     PERFORM ZZ910-CHECK-ONE THRU ZZ910-EXIT.
020300     MOVE 20180108 TO WS-SELF-TEST-DATE9.
020400     PERFORM ZZ910-CHECK-ONE THRU ZZ910-EXIT.
020500     MOVE 20180211 TO WS-SELF-TEST-DATE9.
020600     PERFORM ZZ910-CHECK-ONE THRU ZZ910-EXIT.
020700     MOVE 20180321 TO WS-SELF-TEST-DATE9.
020800     PERFORM ZZ910-CHECK-ONE THRU ZZ910-EXIT.
020900     MOVE 20180430 TO WS-SELF-TEST-DATE9.
021000     PERFORM ZZ910-CHECK-ONE THRU ZZ910-EXIT.
021100     MOVE 20180923 TO WS-SELF-TEST-DATE9.
021200     PERFORM ZZ910-CHECK-ONE THRU ZZ910-EXIT.
021300     MOVE 19480722 TO WS-SELF-TEST-DATE9.
021400     PERFORM ZZ910-CHECK-ONE THRU ZZ910-EXIT.
021500*
021600 ZZ900-EXIT.
021700     EXIT.
021800*
021900 ZZ910-CHECK-ONE.
022000*
022100     CALL "JHLOOKP"   USING WS-SELF-TEST-DATE9
022200                            WS-SELF-TEST-SWITCH
022300                            WS-SELF-TEST-NAME
022400                            JH-HOLIDAY-TABLE.
022500     IF JH-TEST-FOUND
022600         DISPLAY "JH000 SELF-TEST " WS-SELF-TEST-DATE9
022700                 " FOUND  " WS-SELF-TEST-NAME
022800     ELSE
022900         DISPLAY "JH000 SELF-TEST " WS-SELF-TEST-DATE9
023000                 " NOT FOUND"
023100     END-IF.
023200*
023300 ZZ910-EXIT.
023400     EXIT.
