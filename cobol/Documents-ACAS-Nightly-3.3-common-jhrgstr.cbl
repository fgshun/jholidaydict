000100 IDENTIFICATION          DIVISION.
000200 PROGRAM-ID.             JHRGSTR.
000300*
000400 AUTHOR.                 VINCENT B COEN FBCS FIDM FIDPM.
000500 INSTALLATION.           APPLEWOOD COMPUTERS.
000600 DATE-WRITTEN.           02/02/26.
000700 DATE-COMPILED.
000800 SECURITY.               COPYRIGHT (C) 2026 APPLEWOOD COMPUTERS.
000900*                        RELEASED UNDER THE GNU GPL V3 - SEE ACAS
001000*                        DOCUMENTATION FOR THE FULL LICENCE TEXT.
001100*
001200*    ---------------------------------------------------------
001300*    CHANGE  LOG
001400*    ---------------------------------------------------------
001500*    02/02/26 VBC - 1.00.00  CREATED.  PRINTS THE HOLIDAY CALENDAR
001600*                             JH-HOLIDAY-TABLE LEAVES BEHIND, ONE
001700*                             LINE PER ENTRY, BROKEN ON YEAR WITH A
001800*                             YEAR TOTAL AND A GRAND TOTAL AT THE
001900*                             END.  USES RW (REPORT WRITER), SHAPE
002000*                             STARTED FROM PYRGSTR/VACPRINT.
002100*    09/02/26 VBC - 1.00.01  ADDED THE WEEKDAY COLUMN - RGSTR IS A
002200*                             SEPARATE LOAD MODULE FROM JHBUILD SO
002300*                             SAKAMOTO IS DUPLICATED HERE LOCALLY
002400*                             RATHER THAN CALLED - NOT WORTH A 3RD
002500*                             LOAD MODULE FOR ONE SMALL CALC.
002600*    11/02/26 VBC - 1.00.02  Y2K NOTE - HOL-YEAR IS FULL CCYY ALREADY
002700*                             SO THE YEAR CONTROL BREAK NEEDS NO
002800*                             WINDOWING.
002900*    ---------------------------------------------------------
003000*
003100 ENVIRONMENT             DIVISION.
003200 CONFIGURATION           SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500*
003600 INPUT-OUTPUT             SECTION.
003700 FILE-CONTROL.
003800     SELECT JH-REPORT-FILE  ASSIGN TO "JHRPT"
003900            ORGANIZATION IS LINE SEQUENTIAL
004000            FILE STATUS IS WS-REPORT-STATUS.
004100*
004200 DATA                    DIVISION.
004300 FILE                    SECTION.
004400*
004500 FD  JH-REPORT-FILE
004600     REPORT IS JH-HOLIDAY-CALENDAR-REPORT.
004700*
004800 WORKING-STORAGE         SECTION.
004900*
005000 01  WS-PROG-NAME                PIC X(08)   VALUE "JHRGSTR".
005100 01  WS-REPORT-STATUS            PIC X(02)   VALUE "00".
005200     88  JH-REPORT-OK                        VALUE "00".
005300*
005400 77  WS-IDX                      PIC 9(4)    COMP.
005500 01  WS-CAL-NAME                 PIC X(30).
005600*
005700 01  WS-RPT-DATE.
005800     03  WS-RPT-YEAR              PIC 9(04).
005900     03  WS-RPT-MONTH             PIC 9(02).
006000     03  WS-RPT-DAY               PIC 9(02).
006100 01  WS-RPT-DATE9   REDEFINES WS-RPT-DATE
006200                                 PIC 9(08).
006300*
006400 01  WS-TODAY-DATE.
006500     03  WS-TODAY-YEAR            PIC 9(04).
006600     03  WS-TODAY-MONTH           PIC 9(02).
006700     03  WS-TODAY-DAY             PIC 9(02).
006800 01  WS-TODAY-DATE9 REDEFINES WS-TODAY-DATE
006900                                 PIC 9(08).
007000*
007100*    SAKAMOTO MONTH-OFFSET TABLE, JAN..DEC - SEE JHBUILD CHANGE LOG
007200*    21/01/26 FOR WHERE THIS CAME FROM.  DUPLICATED HERE AS JHRGSTR
007300*    IS A SEPARATE LOAD MODULE AND CANNOT PERFORM INTO JHBUILD.
007400 01  WS-SAKAMOTO-VALUES.
007500     03  FILLER    PIC 9(02) VALUE 00.
007600     03  FILLER    PIC 9(02) VALUE 03.
007700     03  FILLER    PIC 9(02) VALUE 02.
007800     03  FILLER    PIC 9(02) VALUE 05.
007900     03  FILLER    PIC 9(02) VALUE 00.
008000     03  FILLER    PIC 9(02) VALUE 03.
008100     03  FILLER    PIC 9(02) VALUE 05.
008200     03  FILLER    PIC 9(02) VALUE 01.
008300     03  FILLER    PIC 9(02) VALUE 04.
008400     03  FILLER    PIC 9(02) VALUE 06.
008500     03  FILLER    PIC 9(02) VALUE 02.
008600     03  FILLER    PIC 9(02) VALUE 04.
008700 01  WS-SAKAMOTO-TABLE REDEFINES WS-SAKAMOTO-VALUES.
008800     03  WS-SAKAMOTO-OFFSET  PIC 9(02)  OCCURS 12 TIMES.
008900*
009000 77  WS-WEEKDAY-Y                PIC 9(04)   COMP.
009100 77  WS-WEEKDAY-M                PIC 9(02)   COMP.
009200 77  WS-WEEKDAY-STD              PIC 9(01)   COMP.
009300 77  WS-WEEKDAY-MON              PIC 9(01)   COMP.
009400 77  WS-WEEKDAY-TEMP-1           PIC 9(06)   COMP.
009500 77  WS-WEEKDAY-TEMP-2           PIC 9(06)   COMP.
009600 01  WS-WEEKDAY-NAME             PIC X(03).
009700*
009800     COPY "wsjhhol.cob".
009900*
010000 PROCEDURE                DIVISION  USING  JH-HOLIDAY-TABLE.
010100*
010200*    ----------------------------------------------------------
010300*    AA000  -  MAIN LINE.  ONE PASS OF THE TABLE, DETAIL PER
010400*    ENTRY, YEAR CONTROL BREAK AND FINAL GRAND TOTAL.  THE TABLE
010500*    IS IN HOL-DATE9 ORDER ALREADY SO THE YEAR BREAK NEEDS NO
010600*    SORT, JUST DETECTING THE CHANGE AS WE WALK IT.
010700*    ----------------------------------------------------------
010800 AA000-MAIN-SECTION.
010900*
011000     ACCEPT WS-TODAY-DATE9 FROM DATE YYYYMMDD.
011100     OPEN OUTPUT JH-REPORT-FILE.
011200     IF NOT JH-REPORT-OK
011300         DISPLAY "JHRGSTR - JHRPT OPEN ERROR " WS-REPORT-STATUS
011400         GO TO AA000-EXIT
011500     END-IF.
011600*
011700     INITIATE JH-HOLIDAY-CALENDAR-REPORT.
011900     PERFORM AA050-REPORT-ONE-ENTRY
012000        THRU AA050-EXIT
012100             VARYING WS-IDX FROM 1 BY 1
012200             UNTIL WS-IDX > JH-HOLIDAY-COUNT.
012300     TERMINATE JH-HOLIDAY-CALENDAR-REPORT.
012400     CLOSE JH-REPORT-FILE.
012500*
012600 AA000-EXIT.
012700     GOBACK.
012800*
012900*    ----------------------------------------------------------
013000*    AA050  -  ONE TABLE ENTRY - WORK THE WEEKDAY, GENERATE THE
013100*    DETAIL, ROLL THE COUNTERS.  REPORT WRITER FIRES THE YEAR
013200*    CONTROL FOOTING ITSELF WHEN JH-CAL-YEAR CHANGES BETWEEN
013300*    GENERATES, SO WE DO NOT TEST FOR THE BREAK HERE.
013400*    ----------------------------------------------------------
013500 AA050-REPORT-ONE-ENTRY.
013600*
013700     MOVE HOL-DATE9(WS-IDX)      TO WS-RPT-DATE9.
013800     PERFORM ZZ130-WEEKDAY-STD THRU ZZ130-EXIT.
013900     PERFORM ZZ135-WEEKDAY-NAME THRU ZZ135-EXIT.
014000     MOVE HOL-NAME(WS-IDX)       TO WS-CAL-NAME.
014100     GENERATE JH-CAL-DETAIL.
014200*
014300 AA050-EXIT.
014400     EXIT.
014500*
014600*    ----------------------------------------------------------
014700*    ZZ130  -  SAKAMOTO'S ALGORITHM, STANDARD WEEKDAY NUMBER
014800*    0 = SUNDAY THRU 6 = SATURDAY, THEN SHIFTED TO THE SPEC'S
014900*    MONDAY-BASED NUMBER 0 = MONDAY THRU 6 = SUNDAY.
015000*    COPY OF JHBUILD'S ZZ130 - SEE 09/02/26 CHANGE LOG ENTRY.
015100*    ----------------------------------------------------------
015200 ZZ130-WEEKDAY-STD.
015300*
015400     MOVE WS-RPT-YEAR             TO WS-WEEKDAY-Y.
015500     MOVE WS-RPT-MONTH            TO WS-WEEKDAY-M.
015600     IF WS-WEEKDAY-M < 3
015700         SUBTRACT 1               FROM WS-WEEKDAY-Y
015800     END-IF.
015900     DIVIDE WS-WEEKDAY-Y BY 4    GIVING WS-WEEKDAY-TEMP-1.
016000     DIVIDE WS-WEEKDAY-Y BY 100  GIVING WS-WEEKDAY-TEMP-2.
016100     ADD WS-WEEKDAY-Y WS-WEEKDAY-TEMP-1   TO WS-WEEKDAY-TEMP-1.
016200     SUBTRACT WS-WEEKDAY-TEMP-2  FROM WS-WEEKDAY-TEMP-1.
016300     DIVIDE WS-WEEKDAY-Y BY 400  GIVING WS-WEEKDAY-TEMP-2.
016400     ADD WS-WEEKDAY-TEMP-2       TO WS-WEEKDAY-TEMP-1.
016500     ADD WS-SAKAMOTO-OFFSET(WS-WEEKDAY-M) TO WS-WEEKDAY-TEMP-1.
016600     ADD WS-RPT-DAY               TO WS-WEEKDAY-TEMP-1.
016700     DIVIDE WS-WEEKDAY-TEMP-1 BY 7 GIVING WS-WEEKDAY-TEMP-2
016800            REMAINDER WS-WEEKDAY-STD.
016900*
017000     ADD 6                        TO WS-WEEKDAY-STD
017100            GIVING WS-WEEKDAY-TEMP-1.
017200     DIVIDE WS-WEEKDAY-TEMP-1 BY 7 GIVING WS-WEEKDAY-TEMP-2
017300            REMAINDER WS-WEEKDAY-MON.
017400*
017500 ZZ130-EXIT.
017600     EXIT.
017700*
017800*    ----------------------------------------------------------
017900*    ZZ135  -  MON/TUE/.../SUN FOR THE PRINT LINE.
018000*    ----------------------------------------------------------
018100 ZZ135-WEEKDAY-NAME.
018200*
018300     EVALUATE WS-WEEKDAY-MON
018400         WHEN 0   MOVE "MON" TO WS-WEEKDAY-NAME
018500         WHEN 1   MOVE "TUE" TO WS-WEEKDAY-NAME
018600         WHEN 2   MOVE "WED" TO WS-WEEKDAY-NAME
018700         WHEN 3   MOVE "THU" TO WS-WEEKDAY-NAME
018800         WHEN 4   MOVE "FRI" TO WS-WEEKDAY-NAME
018900         WHEN 5   MOVE "SAT" TO WS-WEEKDAY-NAME
019000         WHEN OTHER MOVE "SUN" TO WS-WEEKDAY-NAME
019100     END-EVALUATE.
019200*
019300 ZZ135-EXIT.
019400     EXIT.
019500*
019600 REPORT                    SECTION.
019700*
019800 RD  JH-HOLIDAY-CALENDAR-REPORT
019900     CONTROL      IS WS-RPT-YEAR
020000     PAGE LIMIT   IS 60 LINES
020100     HEADING      1
020200     FIRST DETAIL 4
020300     LAST DETAIL  56.
020400*
020500 01  JH-CAL-HEADING    TYPE PAGE HEADING.
020600     03  LINE 1.
020700         05  COLUMN   1   PIC X(08)   SOURCE WS-PROG-NAME.
020800         05  COLUMN  30   PIC X(24)   VALUE
020900                 "NATIONAL HOLIDAY CALENDAR".
021000         05  COLUMN  65   PIC X(05)   VALUE "PAGE ".
021100         05  COLUMN  70   PIC ZZ9     SOURCE PAGE-COUNTER.
021200     03  LINE 2.
021300         05  COLUMN   1   PIC X(10)   VALUE "RUN DATE -".
021400         05  COLUMN  12   PIC 9(04)   SOURCE WS-TODAY-YEAR.
021500         05  COLUMN  16   PIC X(01)   VALUE "-".
021600         05  COLUMN  17   PIC 9(02)   SOURCE WS-TODAY-MONTH.
021700         05  COLUMN  19   PIC X(01)   VALUE "-".
021800         05  COLUMN  20   PIC 9(02)   SOURCE WS-TODAY-DAY.
021900     03  LINE 4.
022000         05  COLUMN   1   PIC X(10)   VALUE "DATE".
022100         05  COLUMN  13   PIC X(03)   VALUE "DAY".
022200         05  COLUMN  18   PIC X(30)   VALUE "HOLIDAY NAME".
022300*
022400 01  JH-CAL-DETAIL    TYPE DETAIL  LINE PLUS 1.
022500     03  COLUMN   1   PIC 9(04)   SOURCE WS-RPT-YEAR.
022600     03  COLUMN   5   PIC X(01)   VALUE "-".
022700     03  COLUMN   6   PIC 9(02)   SOURCE WS-RPT-MONTH.
022800     03  COLUMN   8   PIC X(01)   VALUE "-".
022900     03  COLUMN   9   PIC 9(02)   SOURCE WS-RPT-DAY.
023000     03  COLUMN  13   PIC X(03)   SOURCE WS-WEEKDAY-NAME.
023100     03  COLUMN  18   PIC X(30)   SOURCE WS-CAL-NAME.
023200*
023300 01  TYPE CONTROL FOOTING WS-RPT-YEAR LINE PLUS 2.
023400     03  COLUMN   1   PIC X(05)   VALUE "YEAR ".
023500     03  COLUMN   6   PIC 9(04)   SOURCE WS-RPT-YEAR.
023600     03  COLUMN  12   PIC X(06)   VALUE "TOTAL ".
023700     03  COLUMN  18   PIC ZZ9     SUM 1.
023800*
023900 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
024000     03  COLUMN   1   PIC X(12)   VALUE "GRAND TOTAL ".
024100     03  COLUMN  13   PIC ZZZ,ZZ9  SUM 1.
