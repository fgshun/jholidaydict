000100 IDENTIFICATION          DIVISION.
000200 PROGRAM-ID.             JHLOOKP.
000300*
000400 AUTHOR.                 VINCENT B COEN FBCS FIDM FIDPM.
000500 INSTALLATION.           APPLEWOOD COMPUTERS.
000600 DATE-WRITTEN.           22/01/26.
000700 DATE-COMPILED.
000800 SECURITY.               COPYRIGHT (C) 2026 APPLEWOOD COMPUTERS.
000900*                        RELEASED UNDER THE GNU GPL V3 - SEE ACAS
001000*                        DOCUMENTATION FOR THE FULL LICENCE TEXT.
001100*
001200*    ---------------------------------------------------------
001300*    CHANGE  LOG
001400*    ---------------------------------------------------------
001500*    22/01/26 VBC - 1.00.00  CREATED.  CALLABLE LOOKUP SERVICE -
001600*                             GIVEN A YYYYMMDD KEY, RETURN THE
001700*                             HOLIDAY NAME OR A NOT-FOUND FLAG.
001800*                             BINARY SEARCH AGAINST THE TABLE
001900*                             JHBUILD LEAVES IN ASCENDING ORDER.
002000*                             SHAPE BORROWED FROM MAPS01.
002100*    11/02/26 VBC - 1.00.01  Y2K NOTE - LOOKUP KEY IS CCYYMMDD,
002200*                             SO NO CENTURY WINDOW APPLIES HERE.
002300*    15/02/26 VBC - 1.00.02  ADDED AA005 KEY SANITY CHECK - A CALLER
002400*                             PASSING A MANGLED MONTH OR DAY USED TO
002500*                             FALL STRAIGHT INTO SEARCH ALL, WHICH IS
002600*                             HARMLESS BUT WASTEFUL.  NOW REJECTED
002700*                             UP FRONT AS NOT-FOUND.
002800*    ---------------------------------------------------------
002900*
003000 ENVIRONMENT             DIVISION.
003100 CONFIGURATION           SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400*
003500 DATA                    DIVISION.
003600 WORKING-STORAGE         SECTION.
003700*
003800 01  WS-JHLOOKP-WORK.
003900     03  WS-SPARE-1             PIC X(01)   VALUE SPACES.
004000     03  FILLER                 PIC X(07).
004050 01  WS-JHLOOKP-WORK-NUM REDEFINES WS-JHLOOKP-WORK
004060                                 PIC 9(08).
004070*    RESERVED FOR A FUTURE CALL-TRACE COUNTER, PER OPS REQUEST
004080*    18/02/26 - NOT YET WIRED UP.
004100*
004200 77  WS-TABLE-SIZE               PIC 9(4)   COMP.
004300 77  WS-KEY-MONTH                PIC 9(2)   COMP.
004400 77  WS-KEY-DAY                  PIC 9(2)   COMP.
004500 01  WS-KEY-VALID-SWITCH         PIC X(01)  VALUE "Y".
004600     88  WS-KEY-IS-VALID                   VALUE "Y".
004700     88  WS-KEY-IS-BAD                     VALUE "N".
004800*
004900*    DAYS-IN-MONTH TABLE, JAN..DEC, NON-LEAP - USED ONLY FOR THE
005000*    SANITY CHECK BELOW SO FEBRUARY'S 29TH IS DELIBERATELY LEFT
005100*    OUT - A 29/02 KEY ON A NON-LEAP YEAR WILL NEVER BE IN THE
005200*    TABLE ANYWAY, SO SEARCH ALL, NOT THIS CHECK, CATCHES IT.
005300 01  WS-DAYS-IN-MONTH-VALUES.
005400     03  FILLER    PIC 9(02) VALUE 31.
005500     03  FILLER    PIC 9(02) VALUE 28.
005600     03  FILLER    PIC 9(02) VALUE 31.
005700     03  FILLER    PIC 9(02) VALUE 30.
005800     03  FILLER    PIC 9(02) VALUE 31.
005900     03  FILLER    PIC 9(02) VALUE 30.
006000     03  FILLER    PIC 9(02) VALUE 31.
006100     03  FILLER    PIC 9(02) VALUE 31.
006200     03  FILLER    PIC 9(02) VALUE 30.
006300     03  FILLER    PIC 9(02) VALUE 31.
006400     03  FILLER    PIC 9(02) VALUE 30.
006500     03  FILLER    PIC 9(02) VALUE 31.
006600 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-VALUES.
006700     03  WS-DAYS-IN-MONTH-OCC  PIC 9(02)  OCCURS 12 TIMES.
006800*
006900 LINKAGE                 SECTION.
007000*
007100 01  LK-LOOKUP-KEY              PIC 9(8).
007200 01  LK-LOOKUP-KEY-YMD REDEFINES LK-LOOKUP-KEY.
007300     03  LK-LOOKUP-YEAR         PIC 9(4).
007400     03  LK-LOOKUP-MONTH        PIC 9(2).
007500     03  LK-LOOKUP-DAY          PIC 9(2).
007600 01  LK-LOOKUP-SWITCH           PIC X(01).
007700     88  LK-FOUND                        VALUE "Y".
007800     88  LK-NOT-FOUND                    VALUE "N".
007900 01  LK-LOOKUP-NAME             PIC X(30).
008000     COPY "wsjhhol.cob"
008100          REPLACING JH-HOLIDAY-TABLE BY LK-HOLIDAY-TABLE.
008200*
008300 PROCEDURE               DIVISION  USING  LK-LOOKUP-KEY
008400                                           LK-LOOKUP-SWITCH
008500                                           LK-LOOKUP-NAME
008600                                           LK-HOLIDAY-TABLE.
008700*
008800*    ----------------------------------------------------------
008900*    AA000  -  SINGLE ENTRY POINT.  SEARCH ALL RELIES ON THE
009000*    TABLE STILL BEING IN HOL-DATE9 ASCENDING ORDER, WHICH IS
009100*    CC010'S JOB OVER IN JHBUILD - WE NEVER RE-SORT HERE.
009200*    ----------------------------------------------------------
009300 AA000-MAIN-SECTION.
009400*
009500     MOVE "N"                   TO LK-LOOKUP-SWITCH.
009600     MOVE SPACES                TO LK-LOOKUP-NAME.
009700*
009800     PERFORM AA005-CHECK-KEY THRU AA005-EXIT.
009900     IF WS-KEY-IS-BAD
010000         GO TO AA000-EXIT
010100     END-IF.
010200*
010300     MOVE JH-HOLIDAY-COUNT      TO WS-TABLE-SIZE.
010400     IF WS-TABLE-SIZE = ZERO
010500         GO TO AA000-EXIT
010600     END-IF.
010700*
010800     SET HOL-IDX TO 1.
010900     SEARCH ALL JH-HOLIDAY-ENTRY
011000         AT END
011100             MOVE "N" TO LK-LOOKUP-SWITCH
011200         WHEN HOL-DATE9(HOL-IDX) = LK-LOOKUP-KEY
011300             MOVE "Y"              TO LK-LOOKUP-SWITCH
011400             MOVE HOL-NAME(HOL-IDX) TO LK-LOOKUP-NAME
011500     END-SEARCH.
011600*
011700 AA000-EXIT.
011800     GOBACK.
011900*
012000*    ----------------------------------------------------------
012100*    AA005  -  REJECT AN OBVIOUSLY MANGLED KEY BEFORE WE EVER GET
012200*    TO SEARCH ALL - SEE 15/02/26 CHANGE LOG.  LK-LOOKUP-SWITCH
012300*    IS LEFT AT "N" (SET BY AA000 BEFORE THIS IS PERFORMED) SO THE
012400*    CALLER SEES A PLAIN NOT-FOUND, NOT AN ABEND.
012500*    ----------------------------------------------------------
012600 AA005-CHECK-KEY.
012700*
012800     SET WS-KEY-IS-VALID         TO TRUE.
012900     MOVE LK-LOOKUP-MONTH        TO WS-KEY-MONTH.
013000     MOVE LK-LOOKUP-DAY          TO WS-KEY-DAY.
013100     IF WS-KEY-MONTH < 1 OR WS-KEY-MONTH > 12
013200         SET WS-KEY-IS-BAD       TO TRUE
013300         GO TO AA005-EXIT
013400     END-IF.
013500     IF WS-KEY-DAY < 1
013600            OR WS-KEY-DAY > WS-DAYS-IN-MONTH-OCC(WS-KEY-MONTH)
013700         IF NOT (WS-KEY-MONTH = 2 AND WS-KEY-DAY = 29)
013800             SET WS-KEY-IS-BAD   TO TRUE
013900         END-IF
014000     END-IF.
014100*
014200 AA005-EXIT.
014300     EXIT.
